000100      ******************************************************************
000200      * BIBART   -  UNIFIED ARTICLE WORKING RECORD
000300      *
000400      *          ONE OCCURRENCE OF THIS LAYOUT CARRIES ONE BIBLIOGRAPHIC
000500      *          ARTICLE EXTRACTED FROM AN RIS OR PUBMED-TXT EXPORT.
000600      *          THE SAME LAYOUT IS USED FOR THE IN-MEMORY WORK RECORD
000700      *          BUILT BY THE PARSER, FOR THE UNIFIED WORK FILE (BIBWORK)
000800      *          WRITTEN BEFORE DE-DUPLICATION, AND FOR THE FINAL FILE
000900      *          (BIBFINAL) WRITTEN AFTER DE-DUPLICATION.
001000      *
001100      *          A FIELD WHOSE VALUE COULD NOT BE DETERMINED FROM THE
001200      *          SOURCE RECORD IS LEFT HOLDING THE SENTINEL "NO INFOR-
001300      *          MATION" (SEE WS-SENTINEL-xx IN THE CALLING PROGRAM'S
001400      *          WORKING-STORAGE) TRUNCATED TO THE FIELD'S WIDTH.
001500      ******************************************************************
001600       01  BIBART-REC.
001700           05  ART-TITLE                   PIC X(200).
001800           05  ART-AUTHORS                 PIC X(200).
001900           05  ART-YEAR                    PIC X(004).
002000      *--- NUMERIC OVERLAY OF ART-YEAR, VALID ONLY WHEN ART-YEAR IS NOT
002100      *--- HOLDING THE SENTINEL -  USED BY BIBRPT RANGE-CHECK LOGIC
002200           05  ART-YEAR-NUM  REDEFINES ART-YEAR
002300                                        PIC 9(004).
002400           05  ART-DOI                     PIC X(080).
002500      *--- BROKEN-OUT OVERLAY OF ART-DOI USED WHEN TESTING THE
002600      *--- "10.<DIGITS>/<REST>" WELL-FORMED-DOI PATTERN
002700           05  ART-DOI-CHECK REDEFINES ART-DOI.
002800               10  ART-DOI-PFX-10          PIC X(003).
002900               10  ART-DOI-DIGITS          PIC X(010).
003000               10  ART-DOI-SLASH           PIC X(001).
003100               10  ART-DOI-REST            PIC X(066).
003200           05  ART-ABSTRACT                PIC X(500).
003300           05  ART-SOURCE-FILE             PIC X(030).
003400           05  FILLER                      PIC X(030).
