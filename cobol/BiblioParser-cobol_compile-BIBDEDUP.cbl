000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  BIBDEDUP.
000400       AUTHOR. R DLA HOLLIS.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 05/12/03.
000700       DATE-COMPILED. 05/12/03.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIRD STEP OF THE BIBLIOGRAPHIC UNIFICATION SUITE.
001300      *          READS THE UNIFIED WORK FILE (BIBWORK) PRODUCED BY
001400      *          BIBPARS, LOADS IT INTO A WORKING-STORAGE TABLE, AND
001500      *          REMOVES DUPLICATE ARTICLES - TWO ARTICLES ARE THE SAME
001600      *          IF THEIR NORMALIZED DOIS MATCH OR THEIR NORMALIZED
001700      *          TITLES ARE AT LEAST 90 PERCENT SIMILAR (JACCARD WORD
001800      *          OVERLAP).  OF EACH DUPLICATE GROUP ONLY THE
001900      *          HIGHEST-QUALITY COPY SURVIVES; THE REST ARE DROPPED
002000      *          AND LOGGED TO THE AUDIT FILE WITH THEIR REMOVAL
002100      *          REASON.  THE SURVIVORS ARE WRITTEN TO BIBFINAL IN
002200      *          THEIR ORIGINAL RELATIVE ORDER FOR BIBRPT TO RE-LIST.
002300      *
002400      *               INPUT FILE REQUIRED      -   BIBWORK
002500      *               OUTPUT FILES PRODUCED    -   BIBFINAL, BIBDUPR,
002600      *                                             BIBCNTS
002700      *
002800      *          CALLING CONVENTION FOR BIBUTIL - SEE BIBPARS OR
002900      *          BIBUTIL'S OWN REMARKS.  THIS STEP USES FUNCTION CODES
003000      *          DC (NORMALIZE-AND-COMPARE DOI), NT (NORMALIZE TITLE)
003100      *          AND JS (JACCARD SIMILARITY).
003200      ******************************************************************
003300      *                     C H A N G E   L O G
003400      *
003500      *    05/12/03  DLA  ORIGINAL PROGRAM - REPLACES THE OLD TREATMENT
003600      *                   NEAR-DUPLICATE SEARCH/UPDATE PAIR NOW THAT
003700      *                   THE SHOP IS OFF THE OLD CLAIMS DATA.
003800      *    05/19/03  DLA  GROUP-MEMBER TABLE SIZED AT 500 AFTER A TEST
003900      *                   RUN AGAINST A COCHRANE EXPORT BLEW PAST AN
004000      *                   EARLIER 100-ENTRY LIMIT ON A SINGLE BROAD
004100      *                   SYSTEMATIC-REVIEW TITLE.
004200      *    05/27/03  DLA  AUDIT REASON TEXT NOW RE-VERIFIES THE MATCH
004300      *                   AGAINST THE ACTUAL KEPT ARTICLE RATHER THAN
004400      *                   THE GROUP SEED - A TRANSITIVE GROUP (A MATCHES
004500      *                   B, B MATCHES C, BUT A DOES NOT MATCH C) WAS
004600      *                   PRINTING "SIMILAR TITLE" ON A REMOVAL THAT
004700      *                   DIDN'T ACTUALLY MATCH THE SURVIVING COPY.
004800      *    05/30/03  DLA  ADDED A COLUMN-HEADING LINE AND A REMOVED-COUNT
004900      *                   TRAILER LINE TO BIBDUPR SO THE AUDIT FILE READS
005000      *                   AS A PROPER LISTING INSTEAD OF BARE DETAIL
005100      *                   RECORDS - AUDITOR ASKED FOR A COUNT HE COULD
005200      *                   FOOT WITHOUT OPENING THE FINAL FILE.
005300      *    06/02/03  DLA  FINAL TUNE-UP BEFORE THIS SUITE WENT TO
005400      *                   PRODUCTION STATUS.  NO FURTHER CHANGES LOGGED.
005500      ******************************************************************
005600
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SOURCE-COMPUTER. IBM-390.
006000       OBJECT-COMPUTER. IBM-390.
006100       SPECIAL-NAMES.
006200           UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
006300                  OFF STATUS IS WS-TRACE-SW-OFF.
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT SYSOUT
006700           ASSIGN TO UT-S-SYSOUT
006800             ORGANIZATION IS SEQUENTIAL.
006900
007000           SELECT BIBWORK-FILE
007100           ASSIGN TO UT-S-BIBWORK
007200             ACCESS MODE IS SEQUENTIAL
007300             FILE STATUS IS IFCODE.
007400
007500           SELECT BIBFINAL-FILE
007600           ASSIGN TO UT-S-BIBFINAL
007700             ACCESS MODE IS SEQUENTIAL
007800             FILE STATUS IS OFCODE.
007900
008000           SELECT BIBDUPR-FILE
008100           ASSIGN TO UT-S-BIBDUPR
008200             ACCESS MODE IS SEQUENTIAL
008300             FILE STATUS IS DFCODE.
008400
008500           SELECT BIBCNTS-FILE
008600           ASSIGN TO UT-S-BIBCNTS
008700             ACCESS MODE IS SEQUENTIAL
008800             FILE STATUS IS CFCODE.
008900
009000       DATA DIVISION.
009100       FILE SECTION.
009200       FD  SYSOUT
009300           RECORDING MODE IS F
009400           LABEL RECORDS ARE STANDARD
009500           RECORD CONTAINS 130 CHARACTERS
009600           BLOCK CONTAINS 0 RECORDS
009700           DATA RECORD IS SYSOUT-REC.
009800       01  SYSOUT-REC                  PIC X(130).
009900
010000      *--- UNIFIED WORK FILE WRITTEN BY BIBPARS - ONE ARTICLE PER
010100      *--- RECORD, PRE-DEDUPLICATION
010200       FD  BIBWORK-FILE
010300           RECORDING MODE IS F
010400           LABEL RECORDS ARE STANDARD
010500           RECORD CONTAINS 1044 CHARACTERS
010600           BLOCK CONTAINS 0 RECORDS
010700           DATA RECORD IS BIBWORK-REC.
010800       01  BIBWORK-REC.
010900           COPY BIBART REPLACING LEADING ==BIBART-REC==
011000                                  BY     ==BIBWORK-REC==.
011100
011200      *--- SURVIVING ARTICLES ONLY, ORIGINAL RELATIVE ORDER PRESERVED -
011300      *--- THIS IS THE FILE BIBRPT RE-LISTS
011400       FD  BIBFINAL-FILE
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           RECORD CONTAINS 1044 CHARACTERS
011800           BLOCK CONTAINS 0 RECORDS
011900           DATA RECORD IS BIBFINAL-REC.
012000       01  BIBFINAL-REC.
012100           COPY BIBART REPLACING LEADING ==BIBART-REC==
012200                                  BY     ==BIBFINAL-REC==.
012300
012400      *--- ONE RECORD PER REMOVED ARTICLE
012500       FD  BIBDUPR-FILE
012600           RECORDING MODE IS F
012700           LABEL RECORDS ARE STANDARD
012800           RECORD CONTAINS 354 CHARACTERS
012900           BLOCK CONTAINS 0 RECORDS
013000           DATA RECORD IS BIBDUPR-REC.
013100       01  BIBDUPR-REC.
013200           COPY BIBDUPA REPLACING LEADING ==BIBDUPA-REC==
013300                                  BY     ==BIBDUPR-REC==.
013400
013500      *--- HEADLINE COUNTERS HANDED OFF TO BIBRPT - SEE BIBCNTS.CPY
013600       FD  BIBCNTS-FILE
013700           RECORDING MODE IS F
013800           LABEL RECORDS ARE STANDARD
013900           RECORD CONTAINS 031 CHARACTERS
014000           BLOCK CONTAINS 0 RECORDS
014100           DATA RECORD IS BIBCNTS-OUT-REC.
014200       01  BIBCNTS-OUT-REC.
014300           COPY BIBCNTS REPLACING LEADING ==BIBCNTS-REC==
014400                                  BY     ==BIBCNTS-OUT-REC==.
014500
014600       WORKING-STORAGE SECTION.
014700       01  FILE-STATUS-CODES.
014800           05  IFCODE                  PIC X(2).
014900               88  CODE-READ               VALUE SPACES.
015000               88  NO-MORE-BIBWORK         VALUE "10".
015100           05  OFCODE                  PIC X(2).
015200               88  CODE-WRITE              VALUE SPACES.
015300           05  DFCODE                  PIC X(2).
015400               88  CODE-WRITE-DUPR          VALUE SPACES.
015500           05  CFCODE                  PIC X(2).
015600               88  CODE-WRITE-CNTS          VALUE SPACES.
015700
015800      *--- ONE OCCURRENCE PER ARTICLE LOADED FROM BIBWORK.  FIELDS ARE
015900      *--- HAND-DECLARED RATHER THAN COPY BIBART - THE TABLE ROW NEEDS
016000      *--- THE TWO CONTROL BYTES BELOW THAT THE COPYBOOK DOESN'T CARRY.
016100       01  WS-ARTICLE-TABLE.
016200           05  WS-ARTICLE-ROW OCCURS 3000 TIMES
016300                              INDEXED BY ROW-IDX, GRP-IDX.
016400               10  WS-ROW-TITLE             PIC X(200).
016500               10  WS-ROW-AUTHORS           PIC X(200).
016600               10  WS-ROW-YEAR              PIC X(004).
016700               10  WS-ROW-DOI               PIC X(080).
016800               10  WS-ROW-ABSTRACT          PIC X(500).
016900               10  WS-ROW-SOURCE-FILE       PIC X(030).
017000               10  WS-ROW-PROCESSED-SW      PIC X(001) VALUE "N".
017100                   88  ROW-PROCESSED            VALUE "Y".
017200               10  WS-ROW-REMOVED-SW        PIC X(001) VALUE "N".
017300                   88  ROW-REMOVED              VALUE "Y".
017400               10  FILLER                   PIC X(009).
017500      *--- FLAT-BYTE OVERLAY OF THE SAME ROW - THE FIRST 1014 BYTES
017600      *--- SIT IN THE SAME ORDER/WIDTH AS BIBART-REC, SO 820-WRITE-
017700      *--- ONE-FINAL-RTN MOVES THEM ACROSS WITH ONE REFERENCE-
017800      *--- MODIFIED MOVE INSTEAD OF SIX FIELD MOVES.
017900           05  WS-ARTICLE-ROW-ALT REDEFINES WS-ARTICLE-ROW
018000                              OCCURS 3000 TIMES.
018100               10  WS-ROW-RAW               PIC X(1025).
018200
018300       01  WS-COUNT-FIELDS.
018400           05  WS-ARTICLE-COUNT        PIC 9(4) COMP VALUE 0.
018500           05  WS-NEXT-ROW             PIC 9(4) COMP VALUE 0.
018600
018700       01  WS-GROUP-WORK.
018800           05  WS-GROUP-COUNT          PIC 9(4) COMP VALUE 0.
018900           05  WS-GROUP-MEMBER         PIC 9(4) COMP OCCURS 500 TIMES.
019000           05  WS-GROUP-SCORE          PIC 9(2) COMP OCCURS 500 TIMES.
019100           05  WS-GROUP-BEST-MBR       PIC 9(4) COMP.
019200           05  WS-GROUP-BEST-SCORE     PIC 9(2) COMP.
019300           05  WS-GROUP-KEPT-ROW       PIC 9(4) COMP.
019400           05  WS-GROUP-REMOVED-ROW    PIC 9(4) COMP.
019500           05  MBR-IDX                 PIC 9(4) COMP.
019600           05  FILLER                  PIC X(010).
019700
019800       01  WS-SCORE-FIELDS.
019900           05  WS-SCORE-ROW-IDX        PIC 9(4) COMP.
020000           05  WS-SCORE-VALUE          PIC 9(2) COMP.
020100           05  WS-ABS-LEN              PIC 9(3) COMP.
020200           05  WS-ABS-SCAN-POS         PIC 9(3) COMP.
020300           05  FILLER                  PIC X(010).
020400
020500      *--- SCRATCH COPY OF THE CURRENT ROW'S ABSTRACT, BACK-SCANNED ONE
020600      *--- BYTE AT A TIME VIA THE CHAR-TABLE OVERLAY BELOW - SAME
020700      *--- SCAN-AREA/OVERLAY IDIOM BIBUTIL USES ON WS-SCAN-TEXT.
020800       01  WS-SCAN-ABSTRACT            PIC X(500).
020900       01  WS-SCAN-ABSTRACT-CHARS REDEFINES WS-SCAN-ABSTRACT.
021000           05  WS-ABS-CHAR             PIC X(1) OCCURS 500 TIMES.
021100
021200       01  WS-CMP-FIELDS.
021300           05  WS-CMP-ROW-A            PIC 9(4) COMP.
021400           05  WS-CMP-ROW-B            PIC 9(4) COMP.
021500           05  WS-DOI-MATCH-SW         PIC X(001) VALUE "N".
021600               88  DOI-MATCHES             VALUE "Y".
021700           05  WS-TITLE-MATCH-SW       PIC X(001) VALUE "N".
021800               88  TITLE-MATCHES            VALUE "Y".
021900           05  WS-NORM-DOI-1           PIC X(080).
022000           05  WS-NORM-DOI-2           PIC X(080).
022100           05  WS-NORM-TITLE-1         PIC X(250).
022200           05  WS-NORM-TITLE-2         PIC X(250).
022300           05  FILLER                  PIC X(010).
022400
022500       01  WS-REASON-FIELDS.
022600           05  WS-REASON-TEXT          PIC X(080).
022700           05  WS-REMOVED-SCORE-D      PIC ZZ9.
022800           05  WS-KEPT-SCORE-D         PIC ZZ9.
022900
023000      *--- CALENDAR STAMP FOR THE JOB BANNER - NUMERIC OVERLAY LETS
023100      *--- US DISPLAY THE WHOLE DATE WITH ONE DISPLAY STATEMENT
023200       01  WS-RUN-DATE.
023300           05  WS-RUN-DATE-YY          PIC 9(2).
023400           05  WS-RUN-DATE-MM          PIC 9(2).
023500           05  WS-RUN-DATE-DD          PIC 9(2).
023600       01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
023700                                      PIC 9(6).
023800
023900      *--- SAME SENTINEL LITERAL THE PARSER STAMPS ON AN UNDETERMINED
024000      *--- FIELD - SEE BIBART.CPY REMARKS
024100       01  WS-SENTINELS.
024200           05  WS-SENT-200             PIC X(200)
024300                                        VALUE "NO INFORMATION".
024400           05  WS-SENT-080             PIC X(080)
024500                                        VALUE "NO INFORMATION".
024600           05  WS-SENT-500             PIC X(500)
024700                                        VALUE "NO INFORMATION".
024800           05  WS-SENT-004             PIC X(004)
024900                                        VALUE "NO I".
025000
025100      *--- AUDIT-REPORT HEADER/TRAILER LINES, EACH SIZED TO THE 354-BYTE
025200      *--- BIBDUPR RECORD SO THEY WRITE THROUGH THE SAME FD AS THE
025300      *--- DETAIL LINES (SAME IDIOM AS A PRINT FILE WITH SEVERAL
025400      *--- DIFFERENTLY-FORMATTED WS RECORDS SHARING ONE FD).
025500       01  WS-DUPR-HEADER-LINE.
025600           05  FILLER                  PIC X(100) VALUE "TITLE".
025700           05  FILLER                  PIC X(050) VALUE "AUTHORS".
025800           05  FILLER                  PIC X(004) VALUE "YEAR".
025900           05  FILLER                  PIC X(080) VALUE "DOI".
026000           05  FILLER                  PIC X(030) VALUE "SOURCE FILE".
026100           05  FILLER                  PIC X(080) VALUE "REASON".
026200           05  FILLER                  PIC X(010) VALUE SPACES.
026300
026400       01  WS-DUPR-TRAILER-LINE.
026500           05  FILLER                  PIC X(030) VALUE
026600                                        "DUPLICATES REMOVED COUNT -".
026700           05  WS-DUPR-TRLR-COUNT-O    PIC ZZZ,ZZ9.
026800           05  FILLER                  PIC X(317) VALUE SPACES.
026900
027000       01  COUNTERS-AND-ACCUMULATORS.
027100           05  WS-ORIGINAL-COUNT       PIC 9(7) COMP VALUE 0.
027200           05  WS-FINAL-COUNT          PIC 9(7) COMP VALUE 0.
027300           05  WS-DUPS-REMOVED-COUNT   PIC 9(7) COMP VALUE 0.
027400           05  FILLER                  PIC X(010).
027500
027600       01  MISC-WS-FLDS.
027700           05  PARA-NAME               PIC X(20) VALUE SPACES.
027800
027900       01  FLAGS-AND-SWITCHES.
028000           05  WS-TRACE-SW-ON          PIC X(1).
028100           05  WS-TRACE-SW-OFF         PIC X(1).
028200
028300      *--- CALL INTERFACE TO BIBUTIL - HAND-DECLARED TO MATCH BIBUTIL'S
028400      *--- LINKAGE SECTION, NOT SHARED VIA COPYBOOK (SAME IDIOM AS
028500      *--- BIBPARS AND THE OLD TRMTSRCH/CLCLBCST CALL)
028600       01  BIBU-PARMS.
028700           05  BIBU-FUNCTION-CODE       PIC X(2).
028800               88  BIBU-FN-EXTRACT-YEAR     VALUE "EY".
028900               88  BIBU-FN-NORM-DOI-STORE   VALUE "DS".
029000               88  BIBU-FN-NORM-DOI-COMPR   VALUE "DC".
029100               88  BIBU-FN-VALIDATE-DOI     VALUE "DV".
029200               88  BIBU-FN-CLEAN-TEXT       VALUE "CT".
029300               88  BIBU-FN-NORM-TITLE       VALUE "NT".
029400               88  BIBU-FN-JACCARD          VALUE "JS".
029500           05  BIBU-IN-TEXT-1           PIC X(500).
029600           05  BIBU-IN-TEXT-2           PIC X(500).
029700           05  BIBU-OUT-TEXT            PIC X(500).
029800           05  BIBU-RESULT-FLAG         PIC X(1).
029900               88  BIBU-RESULT-YES          VALUE "Y".
030000               88  BIBU-RESULT-NO           VALUE "N".
030100
030200       01  BIBU-RETURN-CD               PIC S9(4) COMP.
030300
030400       01  ABEND-REC.
030500           05  FILLER                  PIC X(40)
030600                  VALUE "*** BIBDEDUP ABEND - PARA: ".
030700           05  ABEND-PARA-NAME         PIC X(20).
030800           05  FILLER                  PIC X(70) VALUE SPACES.
030900
031000       77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
031100       77  ONE-VAL                     PIC 9(1) VALUE 1.
031200
031300       PROCEDURE DIVISION.
031400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031500           PERFORM 100-LOAD-TABLE-RTN THRU 100-EXIT
031600               UNTIL NO-MORE-BIBWORK.
031700           MOVE WS-ARTICLE-COUNT TO WS-ORIGINAL-COUNT.
031800
031900           PERFORM 200-SCAN-RTN THRU 200-EXIT
032000               VARYING ROW-IDX FROM 1 BY 1
032100               UNTIL ROW-IDX > WS-ARTICLE-COUNT.
032200
032300           PERFORM 800-WRITE-FINAL-RTN THRU 800-EXIT
032400               VARYING ROW-IDX FROM 1 BY 1
032500               UNTIL ROW-IDX > WS-ARTICLE-COUNT.
032600
032700           COMPUTE WS-DUPS-REMOVED-COUNT =
032800               WS-ORIGINAL-COUNT - WS-FINAL-COUNT.
032900
033000           PERFORM 900-CLEANUP THRU 900-EXIT.
033100           MOVE ZERO TO RETURN-CODE.
033200           GOBACK.
033300
033400      ******************************************************************
033500      * 000-HOUSEKEEPING - OPEN FILES, STAMP THE RUN DATE, CLEAR THE
033600      * WORKING TABLE.
033700      ******************************************************************
033800       000-HOUSEKEEPING.
033900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034000           DISPLAY "******** BEGIN JOB BIBDEDUP ********".
034100           ACCEPT WS-RUN-DATE FROM DATE.
034200           DISPLAY "RUN DATE (YYMMDD) - " WS-RUN-DATE-NUM.
034300           OPEN INPUT BIBWORK-FILE.
034400           OPEN OUTPUT BIBFINAL-FILE, BIBDUPR-FILE, BIBCNTS-FILE,
034500                       SYSOUT.
034600           MOVE 0 TO WS-ARTICLE-COUNT.
034700           PERFORM 005-WRITE-AUDIT-HDR-RTN THRU 005-EXIT.
034800       000-EXIT.
034900           EXIT.
035000
035100      ******************************************************************
035200      * 005-WRITE-AUDIT-HDR-RTN - ONE-TIME COLUMN-HEADING LINE AT THE
035300      * TOP OF THE DUPLICATE-REMOVAL AUDIT LISTING.
035400      ******************************************************************
035500       005-WRITE-AUDIT-HDR-RTN.
035600           MOVE WS-DUPR-HEADER-LINE TO BIBDUPR-REC.
035700           WRITE BIBDUPR-REC.
035800       005-EXIT.
035900           EXIT.
036000
036100      ******************************************************************
036200      * 100-LOAD-TABLE-RTN - ONE PASS PER BIBWORK RECORD.  FIELDS ARE
036300      * MOVED ACROSS INDIVIDUALLY (NOT A WHOLE-RECORD MOVE) SINCE THE
036400      * TABLE ROW CARRIES TWO CONTROL BYTES THE FD RECORD DOESN'T.
036500      ******************************************************************
036600       100-LOAD-TABLE-RTN.
036700           MOVE "100-LOAD-TABLE-RTN" TO PARA-NAME.
036800           READ BIBWORK-FILE
036900               AT END
037000                   MOVE "10" TO IFCODE
037100                   GO TO 100-EXIT
037200           END-READ.
037300
037400           IF WS-ARTICLE-COUNT >= 3000
037500               DISPLAY "*** BIBWORK TABLE FULL - RECORD DROPPED ***"
037600               GO TO 100-EXIT.
037700
037800           ADD 1 TO WS-ARTICLE-COUNT.
037900           SET ROW-IDX TO WS-ARTICLE-COUNT.
038000           MOVE ART-TITLE       OF BIBWORK-REC TO
038100                                WS-ROW-TITLE       (ROW-IDX).
038200           MOVE ART-AUTHORS     OF BIBWORK-REC TO
038300                                WS-ROW-AUTHORS     (ROW-IDX).
038400           MOVE ART-YEAR        OF BIBWORK-REC TO
038500                                WS-ROW-YEAR        (ROW-IDX).
038600           MOVE ART-DOI         OF BIBWORK-REC TO
038700                                WS-ROW-DOI         (ROW-IDX).
038800           MOVE ART-ABSTRACT    OF BIBWORK-REC TO
038900                                WS-ROW-ABSTRACT    (ROW-IDX).
039000           MOVE ART-SOURCE-FILE OF BIBWORK-REC TO
039100                                WS-ROW-SOURCE-FILE (ROW-IDX).
039200           MOVE "N" TO WS-ROW-PROCESSED-SW (ROW-IDX),
039300                       WS-ROW-REMOVED-SW   (ROW-IDX).
039400       100-EXIT.
039500           EXIT.
039600
039700      ******************************************************************
039800      * 200-SCAN-RTN - FOR EACH UNPROCESSED ROW, EITHER DISQUALIFY IT
039900      * AS A GROUP SEED (TITLE OR DOI SENTINEL) OR BUILD ITS DUPLICATE
040000      * GROUP AND SCORE/KEEP IT.
040100      ******************************************************************
040200       200-SCAN-RTN.
040300           MOVE "200-SCAN-RTN" TO PARA-NAME.
040400           IF ROW-PROCESSED (ROW-IDX)
040500               GO TO 200-EXIT.
040600
040700           IF WS-ROW-TITLE (ROW-IDX) = WS-SENT-200
040800              OR WS-ROW-DOI (ROW-IDX) = WS-SENT-080
040900               MOVE "Y" TO WS-ROW-PROCESSED-SW (ROW-IDX)
041000               GO TO 200-EXIT.
041100
041200           MOVE 1 TO WS-GROUP-COUNT.
041300           MOVE 0 TO WS-GROUP-MEMBER (1).
041400           SET WS-GROUP-MEMBER (1) TO ROW-IDX.
041500
041600           IF ROW-IDX < WS-ARTICLE-COUNT
041700               SET WS-NEXT-ROW TO ROW-IDX
041800               ADD 1 TO WS-NEXT-ROW
041900               PERFORM 210-BUILD-GROUP-RTN THRU 210-EXIT
042000                   VARYING GRP-IDX FROM WS-NEXT-ROW BY 1
042100                   UNTIL GRP-IDX > WS-ARTICLE-COUNT.
042200
042300           IF WS-GROUP-COUNT > 1
042400               PERFORM 300-SCORE-AND-KEEP-RTN THRU 300-EXIT
042500           ELSE
042600               MOVE "Y" TO WS-ROW-PROCESSED-SW (ROW-IDX).
042700       200-EXIT.
042800           EXIT.
042900
043000      ******************************************************************
043100      * 210-BUILD-GROUP-RTN - TEST CANDIDATE GRP-IDX AGAINST THE GROUP
043200      * SEED (ROW-IDX).  A DOI MATCH OR A TITLE MATCH ADDS IT TO THE
043300      * GROUP-MEMBER TABLE.
043400      ******************************************************************
043500       210-BUILD-GROUP-RTN.
043600           IF ROW-PROCESSED (GRP-IDX)
043700               GO TO 210-EXIT.
043800           IF WS-GROUP-COUNT >= 500
043900               GO TO 210-EXIT.
044000
044100           SET WS-CMP-ROW-A TO ROW-IDX.
044200           SET WS-CMP-ROW-B TO GRP-IDX.
044300           PERFORM 250-CHECK-DOI-MATCH-RTN THRU 250-EXIT.
044400           PERFORM 260-CHECK-TITLE-MATCH-RTN THRU 260-EXIT.
044500
044600           IF DOI-MATCHES OR TITLE-MATCHES
044700               ADD 1 TO WS-GROUP-COUNT
044800               SET WS-GROUP-MEMBER (WS-GROUP-COUNT) TO GRP-IDX.
044900       210-EXIT.
045000           EXIT.
045100
045200      ******************************************************************
045300      * 250-CHECK-DOI-MATCH-RTN - WS-DOI-MATCH-SW = "Y" WHEN BOTH ROWS
045400      * HAVE A NON-SENTINEL DOI AND THEIR BIBUTIL-NORMALIZED,
045500      * LOWER-CASED FORMS ARE EQUAL (FUNCTION CODE DC).
045600      ******************************************************************
045700       250-CHECK-DOI-MATCH-RTN.
045800           MOVE "N" TO WS-DOI-MATCH-SW.
045900           IF WS-ROW-DOI (WS-CMP-ROW-A) = WS-SENT-080
046000              OR WS-ROW-DOI (WS-CMP-ROW-B) = WS-SENT-080
046100               GO TO 250-EXIT.
046200
046300           MOVE SPACES TO BIBU-PARMS.
046400           SET BIBU-FN-NORM-DOI-COMPR TO TRUE.
046500           MOVE WS-ROW-DOI (WS-CMP-ROW-A) TO BIBU-IN-TEXT-1.
046600           CALL "BIBUTIL" USING BIBU-PARMS, BIBU-RETURN-CD.
046700           MOVE BIBU-OUT-TEXT (1:80) TO WS-NORM-DOI-1.
046800
046900           MOVE SPACES TO BIBU-PARMS.
047000           SET BIBU-FN-NORM-DOI-COMPR TO TRUE.
047100           MOVE WS-ROW-DOI (WS-CMP-ROW-B) TO BIBU-IN-TEXT-1.
047200           CALL "BIBUTIL" USING BIBU-PARMS, BIBU-RETURN-CD.
047300           MOVE BIBU-OUT-TEXT (1:80) TO WS-NORM-DOI-2.
047400
047500           IF WS-NORM-DOI-1 NOT = SPACES
047600              AND WS-NORM-DOI-1 = WS-NORM-DOI-2
047700               MOVE "Y" TO WS-DOI-MATCH-SW.
047800       250-EXIT.
047900           EXIT.
048000
048100      ******************************************************************
048200      * 260-CHECK-TITLE-MATCH-RTN - WS-TITLE-MATCH-SW = "Y" WHEN BOTH
048300      * ROWS HAVE A NON-SENTINEL TITLE AND THEIR BIBUTIL-NORMALIZED
048400      * FORMS (FUNCTION CODE NT) ARE AT LEAST 90 PERCENT SIMILAR BY
048500      * JACCARD WORD OVERLAP (FUNCTION CODE JS).
048600      ******************************************************************
048700       260-CHECK-TITLE-MATCH-RTN.
048800           MOVE "N" TO WS-TITLE-MATCH-SW.
048900           IF WS-ROW-TITLE (WS-CMP-ROW-A) = WS-SENT-200
049000              OR WS-ROW-TITLE (WS-CMP-ROW-B) = WS-SENT-200
049100               GO TO 260-EXIT.
049200
049300           MOVE SPACES TO BIBU-PARMS.
049400           SET BIBU-FN-NORM-TITLE TO TRUE.
049500           MOVE WS-ROW-TITLE (WS-CMP-ROW-A) TO BIBU-IN-TEXT-1.
049600           CALL "BIBUTIL" USING BIBU-PARMS, BIBU-RETURN-CD.
049700           MOVE SPACES TO WS-NORM-TITLE-1.
049800           MOVE BIBU-OUT-TEXT (1:250) TO WS-NORM-TITLE-1.
049900
050000           MOVE SPACES TO BIBU-PARMS.
050100           SET BIBU-FN-NORM-TITLE TO TRUE.
050200           MOVE WS-ROW-TITLE (WS-CMP-ROW-B) TO BIBU-IN-TEXT-1.
050300           CALL "BIBUTIL" USING BIBU-PARMS, BIBU-RETURN-CD.
050400           MOVE SPACES TO WS-NORM-TITLE-2.
050500           MOVE BIBU-OUT-TEXT (1:250) TO WS-NORM-TITLE-2.
050600
050700           MOVE SPACES TO BIBU-PARMS.
050800           SET BIBU-FN-JACCARD TO TRUE.
050900           MOVE WS-NORM-TITLE-1 TO BIBU-IN-TEXT-1 (1:250).
051000           MOVE WS-NORM-TITLE-2 TO BIBU-IN-TEXT-2 (1:250).
051100           CALL "BIBUTIL" USING BIBU-PARMS, BIBU-RETURN-CD.
051200           IF BIBU-RESULT-YES
051300               MOVE "Y" TO WS-TITLE-MATCH-SW.
051400       260-EXIT.
051500           EXIT.
051600
051700      ******************************************************************
051800      * 300-SCORE-AND-KEEP-RTN - SCORE EVERY GROUP MEMBER, KEEP THE
051900      * STRICTLY-HIGHEST SCORE (TIES KEEP THE EARLIEST, I.E. MEMBER 1 -
052000      * THE GROUP SEED), WRITE AN AUDIT RECORD FOR EVERY OTHER MEMBER.
052100      ******************************************************************
052200       300-SCORE-AND-KEEP-RTN.
052300           PERFORM 350-QUALITY-SCORE-RTN THRU 350-EXIT
052400               VARYING MBR-IDX FROM 1 BY 1
052500               UNTIL MBR-IDX > WS-GROUP-COUNT.
052600
052700           MOVE 1 TO WS-GROUP-BEST-MBR.
052800           MOVE WS-GROUP-SCORE (1) TO WS-GROUP-BEST-SCORE.
052900           PERFORM 310-FIND-BEST-RTN THRU 310-EXIT
053000               VARYING MBR-IDX FROM 2 BY 1
053100               UNTIL MBR-IDX > WS-GROUP-COUNT.
053200
053300           SET WS-GROUP-KEPT-ROW
053400               TO WS-GROUP-MEMBER (WS-GROUP-BEST-MBR).
053500
053600           PERFORM 320-REMOVE-LOSER-RTN THRU 320-EXIT
053700               VARYING MBR-IDX FROM 1 BY 1
053800               UNTIL MBR-IDX > WS-GROUP-COUNT.
053900       300-EXIT.
054000           EXIT.
054100
054200       310-FIND-BEST-RTN.
054300           IF WS-GROUP-SCORE (MBR-IDX) > WS-GROUP-BEST-SCORE
054400               MOVE MBR-IDX TO WS-GROUP-BEST-MBR
054500               MOVE WS-GROUP-SCORE (MBR-IDX) TO WS-GROUP-BEST-SCORE.
054600       310-EXIT.
054700           EXIT.
054800
054900       320-REMOVE-LOSER-RTN.
055000           IF MBR-IDX = WS-GROUP-BEST-MBR
055100               MOVE "Y" TO WS-ROW-PROCESSED-SW
055200                           (WS-GROUP-MEMBER (MBR-IDX))
055300               GO TO 320-EXIT.
055400
055500           SET WS-GROUP-REMOVED-ROW TO WS-GROUP-MEMBER (MBR-IDX).
055600           MOVE "Y" TO WS-ROW-REMOVED-SW    (WS-GROUP-REMOVED-ROW),
055700                       WS-ROW-PROCESSED-SW  (WS-GROUP-REMOVED-ROW).
055800           PERFORM 360-BUILD-REASON-RTN THRU 360-EXIT.
055900           PERFORM 370-WRITE-AUDIT-RTN THRU 370-EXIT.
056000       320-EXIT.
056100           EXIT.
056200
056300      ******************************************************************
056400      * 350-QUALITY-SCORE-RTN - TITLE +10, AUTHORS +8, YEAR +5, DOI
056500      * +15, ABSTRACT +20 (PLUS A LENGTH BONUS) - MAXIMUM 63.
056600      ******************************************************************
056700       350-QUALITY-SCORE-RTN.
056800           SET WS-SCORE-ROW-IDX TO WS-GROUP-MEMBER (MBR-IDX).
056900           MOVE 0 TO WS-SCORE-VALUE.
057000
057100           IF WS-ROW-TITLE (WS-SCORE-ROW-IDX) NOT = WS-SENT-200
057200               ADD 10 TO WS-SCORE-VALUE.
057300           IF WS-ROW-AUTHORS (WS-SCORE-ROW-IDX) NOT = WS-SENT-200
057400               ADD 8 TO WS-SCORE-VALUE.
057500           IF WS-ROW-YEAR (WS-SCORE-ROW-IDX) NOT = WS-SENT-004
057600               ADD 5 TO WS-SCORE-VALUE.
057700           IF WS-ROW-DOI (WS-SCORE-ROW-IDX) NOT = WS-SENT-080
057800               ADD 15 TO WS-SCORE-VALUE.
057900
058000           IF WS-ROW-ABSTRACT (WS-SCORE-ROW-IDX) NOT = WS-SENT-500
058100               ADD 20 TO WS-SCORE-VALUE
058200               PERFORM 355-ABSTRACT-LEN-RTN THRU 355-EXIT
058300               IF WS-ABS-LEN > 500
058400                   ADD 5 TO WS-SCORE-VALUE
058500               ELSE IF WS-ABS-LEN > 200
058600                   ADD 3 TO WS-SCORE-VALUE.
058700
058800           MOVE WS-SCORE-VALUE TO WS-GROUP-SCORE (MBR-IDX).
058900       350-EXIT.
059000           EXIT.
059100
059200      ******************************************************************
059300      * 355-ABSTRACT-LEN-RTN - LAST-NON-SPACE-BYTE SCAN OF THE CURRENT
059400      * ROW'S ABSTRACT, VIA THE WS-ROW-ABSTRACT-CHARS OVERLAY.  TOO
059500      * WIDE (500 BYTES) FOR STRLTH'S 255-BYTE LINKAGE PARM, SO THIS
059600      * STEP SCANS IT LOCALLY THE SAME WAY BIBPARS SCANS A TAG LINE.
059700      ******************************************************************
059800       355-ABSTRACT-LEN-RTN.
059900           MOVE WS-ROW-ABSTRACT (WS-SCORE-ROW-IDX) TO WS-SCAN-ABSTRACT.
060000           MOVE 500 TO WS-ABS-LEN.
060100           PERFORM 356-FIND-LAST-NONSPACE THRU 356-EXIT
060200               VARYING WS-ABS-LEN FROM 500 BY -1
060300               UNTIL WS-ABS-LEN = 0
060400                  OR WS-ABS-CHAR (WS-ABS-LEN) NOT = SPACE.
060500       355-EXIT.
060600           EXIT.
060700
060800       356-FIND-LAST-NONSPACE.
060900      *--- PURE BACKWARD SCAN - THE VARYING CLAUSE DOES THE WORK.
061000           CONTINUE.
061100       356-EXIT.
061200           EXIT.
061300
061400      ******************************************************************
061500      * 360-BUILD-REASON-RTN - RE-VERIFIES THE MATCH BETWEEN THE
061600      * REMOVED ROW AND THE ACTUAL KEPT ROW (NOT JUST THE GROUP SEED)
061700      * SO A TRANSITIVE GROUP MEMBER GETS THE RIGHT REASON TEXT.
061800      ******************************************************************
061900       360-BUILD-REASON-RTN.
062000           SET WS-CMP-ROW-A TO WS-GROUP-REMOVED-ROW.
062100           SET WS-CMP-ROW-B TO WS-GROUP-KEPT-ROW.
062200           PERFORM 250-CHECK-DOI-MATCH-RTN THRU 250-EXIT.
062300           PERFORM 260-CHECK-TITLE-MATCH-RTN THRU 260-EXIT.
062400
062500           MOVE SPACES TO WS-REASON-TEXT.
062600           IF TITLE-MATCHES AND DOI-MATCHES
062700               STRING "SIMILAR TITLE AND SAME DOI " DELIMITED BY SIZE
062800                      INTO WS-REASON-TEXT
062900           ELSE IF TITLE-MATCHES
063000               STRING "SIMILAR TITLE " DELIMITED BY SIZE
063100                      INTO WS-REASON-TEXT
063200           ELSE IF DOI-MATCHES
063300               STRING "SAME DOI " DELIMITED BY SIZE
063400                      INTO WS-REASON-TEXT
063500           ELSE
063600               STRING "DUPLICATE CRITERIA " DELIMITED BY SIZE
063700                      INTO WS-REASON-TEXT.
063800
063900           MOVE WS-GROUP-SCORE (MBR-IDX) TO WS-REMOVED-SCORE-D.
064000           MOVE WS-GROUP-BEST-SCORE      TO WS-KEPT-SCORE-D.
064100           PERFORM 365-APPEND-SCORE-RTN THRU 365-EXIT.
064200       360-EXIT.
064300           EXIT.
064400
064500       365-APPEND-SCORE-RTN.
064600           PERFORM 355-ABSTRACT-LEN-RTN THRU 355-EXIT.
064700      *--- 355 RESETS WS-ABS-LEN ONLY - REASON-TEXT LENGTH IS FOUND THE
064800      *--- SAME WAY, SCANNING THE WORK FIELD ITSELF
064900           MOVE 80 TO WS-ABS-SCAN-POS.
065000           PERFORM 366-FIND-REASON-END THRU 366-EXIT
065100               VARYING WS-ABS-SCAN-POS FROM 80 BY -1
065200               UNTIL WS-ABS-SCAN-POS = 0
065300                  OR WS-REASON-TEXT (WS-ABS-SCAN-POS:1) NOT = SPACE.
065400
065500           STRING "(SCORE: " DELIMITED BY SIZE
065600                  WS-REMOVED-SCORE-D DELIMITED BY SIZE
065700                  " VS " DELIMITED BY SIZE
065800                  WS-KEPT-SCORE-D DELIMITED BY SIZE
065900                  " KEPT)" DELIMITED BY SIZE
066000                  INTO WS-REASON-TEXT
066100                  WITH POINTER WS-ABS-SCAN-POS.
066200       365-EXIT.
066300           EXIT.
066400
066500       366-FIND-REASON-END.
066600      *--- PURE BACKWARD SCAN - THE VARYING CLAUSE DOES THE WORK.
066700           CONTINUE.
066800       366-EXIT.
066900           EXIT.
067000
067100      ******************************************************************
067200      * 370-WRITE-AUDIT-RTN - ONE BIBDUPR RECORD FOR THE REMOVED ROW.
067300      ******************************************************************
067400       370-WRITE-AUDIT-RTN.
067500           MOVE SPACES TO BIBDUPR-REC.
067600           MOVE WS-ROW-TITLE       (WS-GROUP-REMOVED-ROW) (1:100)
067700                                   TO DUP-TITLE.
067800           MOVE WS-ROW-AUTHORS     (WS-GROUP-REMOVED-ROW) (1:50)
067900                                   TO DUP-AUTHORS.
068000           MOVE WS-ROW-YEAR        (WS-GROUP-REMOVED-ROW)
068100                                   TO DUP-YEAR.
068200           MOVE WS-ROW-DOI         (WS-GROUP-REMOVED-ROW)
068300                                   TO DUP-DOI.
068400           MOVE WS-ROW-SOURCE-FILE (WS-GROUP-REMOVED-ROW)
068500                                   TO DUP-SOURCE.
068600           MOVE WS-REASON-TEXT     TO DUP-REASON.
068700           WRITE BIBDUPR-REC.
068800       370-EXIT.
068900           EXIT.
069000
069100      ******************************************************************
069200      * 800-WRITE-FINAL-RTN - ONE PASS PER TABLE ROW IN ORIGINAL LOAD
069300      * ORDER.  REMOVED ROWS ARE SKIPPED; SURVIVORS GO TO BIBFINAL.
069400      * THE LEADING 1014 BYTES OF A ROW SIT IN THE SAME ORDER/WIDTH AS
069500      * BIBART-REC, SO ONE REFERENCE-MODIFIED MOVE CARRIES ALL SIX
069600      * BUSINESS FIELDS ACROSS AT ONCE.
069700      ******************************************************************
069800       800-WRITE-FINAL-RTN.
069900           MOVE "800-WRITE-FINAL-RTN" TO PARA-NAME.
070000           IF ROW-REMOVED (ROW-IDX)
070100               GO TO 800-EXIT.
070200
070300           MOVE SPACES TO BIBFINAL-REC.
070400           MOVE WS-ROW-RAW (ROW-IDX) (1:1014) TO BIBFINAL-REC (1:1014).
070500           WRITE BIBFINAL-REC.
070600           ADD 1 TO WS-FINAL-COUNT.
070700       800-EXIT.
070800           EXIT.
070900
071000      ******************************************************************
071100      * 900-CLEANUP - WRITE THE HEADLINE COUNTER TRAILER, CLOSE FILES,
071200      * DISPLAY THE END-OF-JOB BANNER.
071300      ******************************************************************
071400       900-CLEANUP.
071500           MOVE "900-CLEANUP" TO PARA-NAME.
071600           PERFORM 910-WRITE-AUDIT-TRLR-RTN THRU 910-EXIT.
071700           MOVE SPACES TO BIBCNTS-OUT-REC.
071800           MOVE WS-ORIGINAL-COUNT     TO CNT-ORIGINAL-COUNT.
071900           MOVE WS-FINAL-COUNT        TO CNT-FINAL-COUNT.
072000           MOVE WS-DUPS-REMOVED-COUNT TO CNT-DUPS-REMOVED.
072100           WRITE BIBCNTS-OUT-REC.
072200
072300           CLOSE BIBWORK-FILE, BIBFINAL-FILE, BIBDUPR-FILE,
072400                 BIBCNTS-FILE, SYSOUT.
072500
072600           DISPLAY "** ORIGINAL ARTICLE COUNT ** " WS-ORIGINAL-COUNT.
072700           DISPLAY "** FINAL ARTICLE COUNT    ** " WS-FINAL-COUNT.
072800           DISPLAY "** DUPLICATES REMOVED     ** " WS-DUPS-REMOVED-COUNT.
072900           DISPLAY "******** NORMAL END OF JOB BIBDEDUP ********".
073000       900-EXIT.
073100           EXIT.
073200
073300      ******************************************************************
073400      * 910-WRITE-AUDIT-TRLR-RTN - COUNT-OF-REMOVED-ARTICLES TRAILER
073500      * LINE AT THE BOTTOM OF THE DUPLICATE-REMOVAL AUDIT LISTING.
073600      ******************************************************************
073700       910-WRITE-AUDIT-TRLR-RTN.
073800           MOVE WS-DUPS-REMOVED-COUNT TO WS-DUPR-TRLR-COUNT-O.
073900           MOVE WS-DUPR-TRAILER-LINE TO BIBDUPR-REC.
074000           WRITE BIBDUPR-REC.
074100       910-EXIT.
074200           EXIT.
074300
074400       1000-ABEND-RTN.
074500           MOVE PARA-NAME TO ABEND-PARA-NAME.
074600           WRITE SYSOUT-REC FROM ABEND-REC.
074700           CLOSE BIBWORK-FILE, BIBFINAL-FILE, BIBDUPR-FILE,
074800                 BIBCNTS-FILE, SYSOUT.
074900           DISPLAY "*** ABNORMAL END OF JOB-BIBDEDUP ***" UPON CONSOLE.
075000           DIVIDE ZERO-VAL INTO ONE-VAL.
