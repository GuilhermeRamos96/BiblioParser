000100      ******************************************************************
000200      * BIBCNTS  -  HEADLINE CONTROL-TOTAL TRAILER
000300      *
000400      *          WRITTEN BY BIBDEDUP AFTER COMPACTION AND READ BACK BY
000500      *          BIBRPT SO THE SUMMARY REPORT FOOTER CAN SHOW THE SAME
000600      *          ORIGINAL/FINAL/REMOVED COUNTS THE DE-DUP STEP DISPLAYED
000700      *          ON SYSOUT.  SAME CONTROL-TOTAL-HANDOFF IDIOM AS THE
000800      *          OLD WS-TRAILER-REC PASSED BETWEEN THE DAILY EDIT AND
000900      *          DAILY UPDATE STEPS.
001000      ******************************************************************
001100       01  BIBCNTS-REC.
001200           05  CNT-ORIGINAL-COUNT           PIC 9(007) COMP.
001300           05  CNT-FINAL-COUNT              PIC 9(007) COMP.
001400           05  CNT-DUPS-REMOVED             PIC 9(007) COMP.
001500           05  FILLER                       PIC X(010).
