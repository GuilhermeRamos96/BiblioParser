000100      ******************************************************************
000200      * BIBCTL   -  INPUT FILE CONTROL CARD
000300      *
000400      *          ONE CARD PER CONFIGURED INPUT FILE SLOT.  BIBPARS HAS
000500      *          EIGHT PHYSICAL INPUT-FILE SLOTS (SEE WS-FILE-TABLE);
000600      *          A CONTROL CARD TURNS ONE SLOT ON AND TELLS BIBPARS
000700      *          WHICH PARSER TO RUN AGAINST IT.  A SLOT WITH NO CARD,
000800      *          OR A CARD CARRYING AN UNRECOGNIZED FILE-TYPE, IS LEFT
000900      *          INACTIVE AND IS REPORTED AS SKIPPED RATHER THAN
001000      *          ABENDING THE RUN.
001100      ******************************************************************
001200       01  BIBCTL-REC.
001300           05  CTL-SLOT-NBR                PIC 9(002).
001400           05  CTL-FILE-TYPE               PIC X(003).
001500               88  CTL-TYPE-RIS                VALUE "RIS".
001600               88  CTL-TYPE-TXT                VALUE "TXT".
001700               88  CTL-TYPE-VALID              VALUES "RIS" "TXT".
001800           05  CTL-SOURCE-FILE              PIC X(030).
001900           05  FILLER                       PIC X(045).
