000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *REMARKS.
000400      *
000500      *          RETURNS THE LENGTH OF TEXT1 UP TO AND INCLUDING ITS
000600      *          LAST NON-SPACE BYTE.  CALLING CONVENTION -
000700      *          CALL 'STRLTH' USING TEXT1, RETURN-LTH.  AN ALL-SPACE
000800      *          TEXT1 RETURNS A LENGTH OF ZERO.
000900      ******************************************************************
001000       PROGRAM-ID.  STRLTH.
001100       AUTHOR. JON SAYLES.
001200       INSTALLATION. COBOL DEVELOPMENT CENTER.
001300       DATE-WRITTEN. 01/09/88.
001400       DATE-COMPILED. 01/09/88.
001500       SECURITY. NON-CONFIDENTIAL.
001600      ******************************************************************
001700      *                     C H A N G E   L O G
001800      *
001900      *    01/09/88  JS   ORIGINAL.
002000      *    11/19/91  TGD  GUARDED AGAINST LOW-VALUES IN TEXT1 (BINARY
002100      *                   GARBAGE FROM A BAD TRANSMISSION) BY TREATING
002200      *                   ANY NON-SPACE, NON-PRINTABLE BYTE AS PART OF
002300      *                   THE TEXT RATHER THAN ABENDING ON A BAD SCAN.
002400      *    08/22/98  MNO  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
002500      *                   NO CHANGE REQUIRED.
002600      *    06/02/03  DLA  DROPPED THE COMPILER-SUPPLIED REVERSE/TALLY
002700      *                   TRICK FOR A STRAIGHT BACKWARD SCAN - THE OLD
002800      *                   LOGIC MISCOUNTED WHEN TEXT1 WAS ALL SPACES.
002900      *                   PARM RETURN-LTH CHANGED FROM DISPLAY TO COMP
003000      *                   TO MATCH THE REST OF THE BIBLIOGRAPHIC SUITE.
003100      ******************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-390.
003500       OBJECT-COMPUTER. IBM-390.
003600       INPUT-OUTPUT SECTION.
003700
003800       DATA DIVISION.
003900       FILE SECTION.
004000
004100       WORKING-STORAGE SECTION.
004200       01  WS-SCAN-FIELDS.
004300           05  WS-SCAN-POS              PIC 9(3) COMP VALUE 0.
004400
004500       LINKAGE SECTION.
004600       01  TEXT1                        PIC X(255).
004700      *--- CHAR-TABLE OVERLAY - BACK-SCANNED ONE BYTE AT A TIME
004800       01  TEXT1-CHAR-TABLE REDEFINES TEXT1.
004900           05  TEXT1-CHAR               PIC X(1) OCCURS 255 TIMES.
005000       01  RETURN-LTH                   PIC S9(4) COMP.
005100
005200       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005300       000-MAINLINE.
005400           MOVE 0 TO WS-SCAN-POS.
005500           PERFORM 100-FIND-LAST-NONSPACE THRU 100-EXIT
005600               VARYING WS-SCAN-POS FROM 255 BY -1
005700               UNTIL WS-SCAN-POS = 0
005800                  OR TEXT1-CHAR (WS-SCAN-POS) NOT = SPACE.
005900           MOVE WS-SCAN-POS TO RETURN-LTH.
006000           GOBACK.
006100
006200       100-FIND-LAST-NONSPACE.
006300      *--- PURE BACKWARD SCAN - THE VARYING CLAUSE DOES THE WORK.
006400           CONTINUE.
006500       100-EXIT.
006600           EXIT.
