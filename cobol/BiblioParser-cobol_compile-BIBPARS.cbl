000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *REMARKS.
000400      *
000500      *          READS UP TO EIGHT CONFIGURED INPUT FILES, EACH EITHER
000600      *          A RIS-FORMAT EXPORT OR A PUBMED TXT-FORMAT (MEDLINE)
000700      *          EXPORT, AND BUILDS ONE UNIFIED WORK RECORD (BIBWORK)
000800      *          PER ARTICLE FOUND.
000900      *
001000      *          WHICH SLOTS ARE ACTIVE, AND WHICH PARSER APPLIES TO
001100      *          EACH, COMES FROM THE BIBCTL CONTROL-CARD FILE READ
001200      *          ONCE AT HOUSEKEEPING.  A SLOT WITH NO CARD, OR A BAD
001300      *          FILE-TYPE ON THE CARD, IS LEFT INACTIVE AND SKIPPED -
001400      *          THE RUN DOES NOT ABEND FOR A MISSING OR EMPTY FILE.
001500      *
001600      *          THIS STEP DOES NOT DE-DUPLICATE OR REPORT - THAT IS
001700      *          BIBDEDUP AND BIBRPT, FURTHER ALONG IN THE SAME JOB.
001800      ******************************************************************
001900       PROGRAM-ID.  BIBPARS.
002000       AUTHOR. R KURETSKI.
002100       INSTALLATION. COBOL DEV CENTER.
002200       DATE-WRITTEN. 04/07/95.
002300       DATE-COMPILED. 04/07/95.
002400       SECURITY. NON-CONFIDENTIAL.
002500
002600      ******************************************************************
002700      *
002800      *               INPUT FILES (1-8)    -   FILEIN1 .. FILEIN8
002900      *
003000      *               CONTROL CARDS        -   BIBCTL
003100      *
003200      *               OUTPUT FILE PRODUCED -   BIBWORK
003300      *
003400      *               DUMP FILE            -   SYSOUT
003500      *
003600      ******************************************************************
003700      *                     C H A N G E   L O G
003800      *
003900      *    04/07/95  RMK  ORIGINAL - RIS/TXT PARSER, 8-SLOT INPUT,
004000      *                   REPLACES THE OLD SINGLE-FILE DAILY EDIT.
004100      *    04/07/95  RMK  ADDED BIBCTL CONTROL-CARD DRIVEN SLOT TABLE
004200      *                   SO OPERATIONS CAN TURN SLOTS ON/OFF WITHOUT
004300      *                   A RECOMPILE - JCL JUST DUMMIES THE UNUSED
004400      *                   FILEINN DD STATEMENTS.
004500      *    09/18/96  RMK  FIXED - AUTHOR LIST RUN-ON WHEN AN "AU" TAG
004600      *                   WAS FOLLOWED BY A CONTINUATION LINE INSTEAD
004700      *                   OF A FRESH NAME.  TICKET CDC-1140.
004800      *    02/11/98  TGD  RIS "ER" TAG NOW CORRECTLY CLOSES OUT A
004900      *                   RECORD EVEN WHEN NO "PY" OR "DA" TAG WAS
005000      *                   SEEN.
005100      *    08/24/98  MNO  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
005200      *                   PROGRAM, CONTROL-DATE WORK ONLY.  NO CHANGE
005300      *                   REQUIRED.
005400      *    02/04/99  MNO  Y2K SIGN-OFF.  REQUEST Y2K-0099.
005500      *    06/19/01  SRP  TXT PARSER - "AID"/"LID" DOI MARKER CHECK IS
005600      *                   NOW CASE-INSENSITIVE ON THE "[DOI]" SUFFIX.
005700      *                   CR-4488.
005800      *    01/14/03  DLA  TRAILING RECORD WITH NO CLOSING "ER" OR
005900      *                   BLANK LINE IS NOW EMITTED AT END OF FILE
006000      *                   INSTEAD OF BEING DROPPED.  CR-4900.
006100      *    06/02/03  DLA  CONVERTED TO COPY BIBART/BIBCTL COPYBOOKS.
006200      ******************************************************************
006300       ENVIRONMENT DIVISION.
006400       CONFIGURATION SECTION.
006500       SOURCE-COMPUTER. IBM-390.
006600       OBJECT-COMPUTER. IBM-390.
006700       SPECIAL-NAMES.
006800           CLASS UPPER-ALPHA-CLASS IS "A" THRU "Z"
006900           UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
007000                  OFF STATUS IS WS-TRACE-SW-OFF.
007100       INPUT-OUTPUT SECTION.
007200       FILE-CONTROL.
007300           SELECT SYSOUT
007400           ASSIGN TO UT-S-SYSOUT
007500             ORGANIZATION IS SEQUENTIAL.
007600
007700           SELECT BIBCTL-FILE
007800           ASSIGN TO UT-S-BIBCTL
007900             ACCESS MODE IS SEQUENTIAL
008000             FILE STATUS IS CTLCODE.
008100
008200           SELECT FILEIN1
008300           ASSIGN TO UT-S-FILEIN1
008400             ACCESS MODE IS SEQUENTIAL
008500             FILE STATUS IS IFCODE1.
008600
008700           SELECT FILEIN2
008800           ASSIGN TO UT-S-FILEIN2
008900             ACCESS MODE IS SEQUENTIAL
009000             FILE STATUS IS IFCODE2.
009100
009200           SELECT FILEIN3
009300           ASSIGN TO UT-S-FILEIN3
009400             ACCESS MODE IS SEQUENTIAL
009500             FILE STATUS IS IFCODE3.
009600
009700           SELECT FILEIN4
009800           ASSIGN TO UT-S-FILEIN4
009900             ACCESS MODE IS SEQUENTIAL
010000             FILE STATUS IS IFCODE4.
010100
010200           SELECT FILEIN5
010300           ASSIGN TO UT-S-FILEIN5
010400             ACCESS MODE IS SEQUENTIAL
010500             FILE STATUS IS IFCODE5.
010600
010700           SELECT FILEIN6
010800           ASSIGN TO UT-S-FILEIN6
010900             ACCESS MODE IS SEQUENTIAL
011000             FILE STATUS IS IFCODE6.
011100
011200           SELECT FILEIN7
011300           ASSIGN TO UT-S-FILEIN7
011400             ACCESS MODE IS SEQUENTIAL
011500             FILE STATUS IS IFCODE7.
011600
011700           SELECT FILEIN8
011800           ASSIGN TO UT-S-FILEIN8
011900             ACCESS MODE IS SEQUENTIAL
012000             FILE STATUS IS IFCODE8.
012100
012200           SELECT BIBWORK-FILE
012300           ASSIGN TO UT-S-BIBWORK
012400             ACCESS MODE IS SEQUENTIAL
012500             FILE STATUS IS WRKCODE.
012600
012700       DATA DIVISION.
012800       FILE SECTION.
012900       FD  SYSOUT
013000           RECORDING MODE IS F
013100           LABEL RECORDS ARE STANDARD
013200           RECORD CONTAINS 130 CHARACTERS
013300           BLOCK CONTAINS 0 RECORDS
013400           DATA RECORD IS SYSOUT-REC.
013500       01  SYSOUT-REC  PIC X(130).
013600
013700      ****** ONE CARD PER CONFIGURED INPUT SLOT - SEE BIBCTL COPYBOOK
013800       FD  BIBCTL-FILE
013900           RECORDING MODE IS F
014000           LABEL RECORDS ARE STANDARD
014100           RECORD CONTAINS 80 CHARACTERS
014200           BLOCK CONTAINS 0 RECORDS
014300           DATA RECORD IS BIBCTL-REC.
014400           COPY BIBCTL.
014500
014600      ****** EIGHT STATIC INPUT SLOTS - A SLOT NOT TURNED ON BY A
014700      ****** BIBCTL CARD IS NEVER READ EVEN THOUGH IT IS OPENED
014800       FD  FILEIN1
014900           RECORDING MODE IS F
015000           LABEL RECORDS ARE STANDARD
015100           RECORD CONTAINS 250 CHARACTERS
015200           BLOCK CONTAINS 0 RECORDS
015300           DATA RECORD IS FILEIN1-REC.
015400       01  FILEIN1-REC                 PIC X(250).
015500
015600       FD  FILEIN2
015700           RECORDING MODE IS F
015800           LABEL RECORDS ARE STANDARD
015900           RECORD CONTAINS 250 CHARACTERS
016000           BLOCK CONTAINS 0 RECORDS
016100           DATA RECORD IS FILEIN2-REC.
016200       01  FILEIN2-REC                 PIC X(250).
016300
016400       FD  FILEIN3
016500           RECORDING MODE IS F
016600           LABEL RECORDS ARE STANDARD
016700           RECORD CONTAINS 250 CHARACTERS
016800           BLOCK CONTAINS 0 RECORDS
016900           DATA RECORD IS FILEIN3-REC.
017000       01  FILEIN3-REC                 PIC X(250).
017100
017200       FD  FILEIN4
017300           RECORDING MODE IS F
017400           LABEL RECORDS ARE STANDARD
017500           RECORD CONTAINS 250 CHARACTERS
017600           BLOCK CONTAINS 0 RECORDS
017700           DATA RECORD IS FILEIN4-REC.
017800       01  FILEIN4-REC                 PIC X(250).
017900
018000       FD  FILEIN5
018100           RECORDING MODE IS F
018200           LABEL RECORDS ARE STANDARD
018300           RECORD CONTAINS 250 CHARACTERS
018400           BLOCK CONTAINS 0 RECORDS
018500           DATA RECORD IS FILEIN5-REC.
018600       01  FILEIN5-REC                 PIC X(250).
018700
018800       FD  FILEIN6
018900           RECORDING MODE IS F
019000           LABEL RECORDS ARE STANDARD
019100           RECORD CONTAINS 250 CHARACTERS
019200           BLOCK CONTAINS 0 RECORDS
019300           DATA RECORD IS FILEIN6-REC.
019400       01  FILEIN6-REC                 PIC X(250).
019500
019600       FD  FILEIN7
019700           RECORDING MODE IS F
019800           LABEL RECORDS ARE STANDARD
019900           RECORD CONTAINS 250 CHARACTERS
020000           BLOCK CONTAINS 0 RECORDS
020100           DATA RECORD IS FILEIN7-REC.
020200       01  FILEIN7-REC                 PIC X(250).
020300
020400       FD  FILEIN8
020500           RECORDING MODE IS F
020600           LABEL RECORDS ARE STANDARD
020700           RECORD CONTAINS 250 CHARACTERS
020800           BLOCK CONTAINS 0 RECORDS
020900           DATA RECORD IS FILEIN8-REC.
021000       01  FILEIN8-REC                 PIC X(250).
021100
021200      ****** ONE ARTICLE PER RECORD - UNIFIED LAYOUT, SEE BIBART
021300       FD  BIBWORK-FILE
021400           RECORDING MODE IS F
021500           LABEL RECORDS ARE STANDARD
021600           RECORD CONTAINS 1044 CHARACTERS
021700           BLOCK CONTAINS 0 RECORDS
021800           DATA RECORD IS BIBWORK-REC.
021900       01  BIBWORK-REC.
022000           COPY BIBART REPLACING LEADING ==BIBART-REC== BY
022100                                  ==BIBWORK-REC==.
022200
022300       WORKING-STORAGE SECTION.
022400
022500       01  FILE-STATUS-CODES.
022600           05  CTLCODE                 PIC X(2).
022700               88 CTL-FILE-OK   VALUE "00".
022800           05  WRKCODE                 PIC X(2).
022900               88 WRK-FILE-OK   VALUE "00".
023000           05  IFCODE1                 PIC X(2).
023100           05  IFCODE2                 PIC X(2).
023200           05  IFCODE3                 PIC X(2).
023300           05  IFCODE4                 PIC X(2).
023400           05  IFCODE5                 PIC X(2).
023500           05  IFCODE6                 PIC X(2).
023600           05  IFCODE7                 PIC X(2).
023700           05  IFCODE8                 PIC X(2).
023800
023900      ******************************************************************
024000      *    BIBU-PARMS / BIBU-RETURN-CD - FIELD-UTILITIES CALL PARMS.
024100      *    NOT COPYBOOK-SHARED WITH BIBUTIL - LAID OUT HERE BY HAND TO
024200      *    MATCH ITS LINKAGE SECTION, FIELD FOR FIELD, THE SAME WAY
024300      *    CALC-COSTS-REC IS LAID OUT IN TRMTSRCH TO MATCH CLCLBCST.
024400      ******************************************************************
024500       01  BIBU-PARMS.
024600           05  BIBU-FUNCTION-CODE      PIC X(2).
024700               88 BIBU-FN-EXTRACT-YEAR     VALUE "EY".
024800               88 BIBU-FN-NORM-DOI-STORE   VALUE "DS".
024900               88 BIBU-FN-NORM-DOI-COMPR   VALUE "DC".
025000               88 BIBU-FN-VALIDATE-DOI     VALUE "DV".
025100               88 BIBU-FN-CLEAN-TEXT       VALUE "CT".
025200               88 BIBU-FN-NORM-TITLE       VALUE "NT".
025300               88 BIBU-FN-JACCARD          VALUE "JS".
025400           05  BIBU-IN-TEXT-1           PIC X(500).
025500           05  BIBU-IN-TEXT-2           PIC X(500).
025600           05  BIBU-OUT-TEXT            PIC X(500).
025700           05  BIBU-RESULT-FLAG         PIC X(1).
025800               88 BIBU-RESULT-YES          VALUE "Y".
025900               88 BIBU-RESULT-NO           VALUE "N".
026000       01  BIBU-RETURN-CD               PIC S9(4) COMP.
026100
026200      ******************************************************************
026300      *    SENTINELS - "NO INFORMATION", TRUNCATED TO FIELD WIDTH.
026400      ******************************************************************
026500       01  WS-SENTINELS.
026600           05  WS-SENT-200             PIC X(200)
026700                                        VALUE "NO INFORMATION".
026800           05  WS-SENT-080             PIC X(080)
026900                                        VALUE "NO INFORMATION".
027000           05  WS-SENT-500             PIC X(500)
027100                                        VALUE "NO INFORMATION".
027200           05  WS-SENT-004             PIC X(004)
027300                                        VALUE "NO I".
027400
027500      ******************************************************************
027600      *    WS-FILE-TABLE - ONE ENTRY PER PHYSICAL INPUT SLOT, LOADED
027700      *    FROM BIBCTL AT HOUSEKEEPING.
027800      ******************************************************************
027900       01  WS-FILE-TABLE-CTL.
028000           05  WS-FILE-TABLE OCCURS 8 TIMES INDEXED BY FILE-IDX.
028100               10  WS-FT-ACTIVE-SW     PIC X(1) VALUE "N".
028200                   88 WS-FT-ACTIVE         VALUE "Y".
028300               10  WS-FT-TYPE          PIC X(3).
028400                   88 WS-FT-IS-RIS         VALUE "RIS".
028500                   88 WS-FT-IS-TXT         VALUE "TXT".
028600               10  WS-FT-SOURCE-NAME   PIC X(30).
028700               10  WS-FT-MORE-SW       PIC X(1) VALUE "Y".
028800                   88 WS-FT-MORE-DATA      VALUE "Y".
028900                   88 WS-FT-NO-MORE-DATA   VALUE "N".
029000               10  WS-FT-LINE-COUNT    PIC 9(7) COMP VALUE 0.
029100
029200      ******************************************************************
029300      *    CURRENT-LINE WORK AREA AND ITS TAG-VIEW REDEFINITIONS.
029400      ******************************************************************
029500       01  WS-RAW-LINE                 PIC X(250).
029600
029700      *--- CHAR-TABLE OVERLAY - BACK-SCANNED FOR THE LAST NON-SPACE
029800      *--- BYTE WHEN COMPUTING A TAG VALUE'S TRUE LENGTH
029900       01  WS-LINE-CHAR-TABLE REDEFINES WS-RAW-LINE.
030000           05  WS-LINE-CHAR            PIC X(1) OCCURS 250 TIMES.
030100
030200      *--- RIS TAG VIEW - 2-CHARACTER TAG, DASH IN COLUMN 5
030300       01  WS-RIS-TAG-VIEW REDEFINES WS-RAW-LINE.
030400           05  WS-RTV-TAG2             PIC X(2).
030500           05  FILLER                  PIC X(2).
030600           05  WS-RTV-DASH             PIC X(1).
030700           05  FILLER                  PIC X(1).
030800           05  WS-RTV-VALUE            PIC X(244).
030900
031000      *--- TXT TAG VIEW - 4-CHARACTER TAG, DASH IN COLUMN 5
031100       01  WS-TXT-TAG-VIEW REDEFINES WS-RAW-LINE.
031200           05  WS-TTV-TAG4             PIC X(4).
031300           05  WS-TTV-DASH             PIC X(1).
031400           05  FILLER                  PIC X(1).
031500           05  WS-TTV-VALUE            PIC X(244).
031600
031700       01  WS-LINE-FIELDS.
031800           05  WS-LINE-LASTNB          PIC 9(3) COMP VALUE 0.
031900           05  WS-LINE-VALUE-LEN       PIC 9(3) COMP VALUE 0.
032000
032100      ******************************************************************
032200      *    CURRENT ARTICLE WORKING RECORD
032300      ******************************************************************
032400       01  WS-CUR-ARTICLE.
032500           COPY BIBART REPLACING LEADING ==BIBART-REC== BY
032600                                  ==WS-CUR-ARTICLE==.
032700
032800       01  WS-ART-FLAGS.
032900           05  WS-ART-HAS-DATA-SW      PIC X(1) VALUE "N".
033000               88 WS-ART-HAS-DATA          VALUE "Y".
033100           05  WS-ART-AUTHOR-PTR       PIC 9(3) COMP VALUE 0.
033200           05  WS-ART-FIRST-AUTHOR-SW  PIC X(1) VALUE "Y".
033300               88 WS-ART-FIRST-AUTHOR      VALUE "Y".
033400           05  WS-ART-TITLE-PTR        PIC 9(3) COMP VALUE 0.
033500           05  WS-ART-ABSTRACT-PTR     PIC 9(3) COMP VALUE 0.
033600           05  WS-ART-PY-SEEN-SW       PIC X(1) VALUE "N".
033700               88 WS-ART-PY-SEEN           VALUE "Y".
033800
033900      ******************************************************************
034000      *    RIS-PARSER STATE - TAG CURRENTLY BEING ACCUMULATED
034100      ******************************************************************
034200       01  WS-RIS-FIELDS.
034300           05  WS-RIS-CUR-TAG          PIC X(2) VALUE SPACES.
034400               88 WS-RIS-TAG-TI            VALUE "TI".
034500               88 WS-RIS-TAG-AB            VALUE "AB".
034600
034700      ******************************************************************
034800      *    TXT-PARSER STATE - PENDING TAG AND ITS ACCUMULATED CONTENT
034900      ******************************************************************
035000       01  WS-TXT-FIELDS.
035100           05  WS-TXT-PEND-TAG         PIC X(4) VALUE SPACES.
035200           05  WS-TXT-PEND-PTR         PIC 9(3) COMP VALUE 0.
035300           05  WS-TXT-PEND-CONTENT     PIC X(500) VALUE SPACES.
035400           05  WS-TXT-PEND-LEN         PIC 9(3) COMP VALUE 0.
035500           05  WS-TXT-DOI-MARK-LEN     PIC 9(2) COMP VALUE 5.
035600           05  WS-TXT-DOI-CHECK        PIC X(5).
035700           05  WS-TXT-DOI-TEXT-LEN     PIC 9(3) COMP VALUE 0.
035800
035900       01  COUNTERS-IDXS-AND-ACCUMULATORS.
036000           05  WS-ARTICLE-COUNT        PIC 9(7) COMP VALUE 0.
036100
036200       01  MISC-WS-FLDS.
036300           05  PARA-NAME               PIC X(20) VALUE SPACES.
036400
036500       01  FLAGS-AND-SWITCHES.
036600           05  WS-MORE-CTL-CARDS-SW    PIC X(1) VALUE "Y".
036700               88 WS-MORE-CTL-CARDS        VALUE "Y".
036800               88 WS-NO-MORE-CTL-CARDS     VALUE "N".
036900
037000       01  ABEND-REC.
037100           05  FILLER                  PIC X(40)
037200                  VALUE "*** BIBPARS ABEND - PARA: ".
037300           05  ABEND-PARA-NAME         PIC X(20).
037400           05  FILLER                  PIC X(70) VALUE SPACES.
037500
037600       77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
037700       77  ONE-VAL                     PIC 9(1) VALUE 1.
037800
037900       PROCEDURE DIVISION.
038000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038100           PERFORM 100-MAINLINE THRU 100-EXIT
038200               VARYING FILE-IDX FROM 1 BY 1 UNTIL FILE-IDX > 8.
038300           PERFORM 999-CLEANUP THRU 999-EXIT.
038400           GOBACK.
038500
038600       000-HOUSEKEEPING.
038700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
038800           DISPLAY "******** BEGIN JOB BIBPARS ********".
038900           PERFORM 800-OPEN-FILES THRU 800-EXIT.
039000           MOVE "Y" TO WS-MORE-CTL-CARDS-SW.
039100           PERFORM 050-LOAD-CONTROL-CARDS THRU 050-EXIT
039200               UNTIL WS-NO-MORE-CTL-CARDS.
039300       000-EXIT.
039400           EXIT.
039500
039600       050-LOAD-CONTROL-CARDS.
039700           MOVE "050-LOAD-CONTROL-CARDS" TO PARA-NAME.
039800           READ BIBCTL-FILE
039900               AT END
040000                   MOVE "N" TO WS-MORE-CTL-CARDS-SW
040100               NOT AT END
040200                   PERFORM 060-STORE-ONE-CTL-CARD THRU 060-EXIT
040300           END-READ.
040400       050-EXIT.
040500           EXIT.
040600
040700       060-STORE-ONE-CTL-CARD.
040800           MOVE "060-STORE-ONE-CTL-CARD" TO PARA-NAME.
040900           IF CTL-SLOT-NBR NOT NUMERIC
041000              OR CTL-SLOT-NBR < 1
041100              OR CTL-SLOT-NBR > 8
041200               DISPLAY "*** BIBCTL CARD REJECTED - BAD SLOT NUMBER ***"
041300               GO TO 060-EXIT.
041400
041500           SET FILE-IDX TO CTL-SLOT-NBR.
041600           IF NOT CTL-TYPE-VALID
041700               DISPLAY "*** BIBCTL CARD REJECTED - SLOT " CTL-SLOT-NBR
041800                   " - UNRECOGNIZED FILE TYPE " CTL-FILE-TYPE
041900               GO TO 060-EXIT.
042000
042100           MOVE "Y"             TO WS-FT-ACTIVE-SW  (FILE-IDX).
042200           MOVE CTL-FILE-TYPE   TO WS-FT-TYPE        (FILE-IDX).
042300           MOVE CTL-SOURCE-FILE TO WS-FT-SOURCE-NAME (FILE-IDX).
042400       060-EXIT.
042500           EXIT.
042600
042700       100-MAINLINE.
042800           MOVE "100-MAINLINE" TO PARA-NAME.
042900           IF WS-FT-ACTIVE (FILE-IDX)
043000               PERFORM 150-PROCESS-ONE-SLOT THRU 150-EXIT
043100           ELSE
043200               DISPLAY "*** SLOT " FILE-IDX
043300                   " - NO VALID CONTROL CARD - SKIPPED ***".
043400       100-EXIT.
043500           EXIT.
043600
043700       150-PROCESS-ONE-SLOT.
043800           MOVE "150-PROCESS-ONE-SLOT" TO PARA-NAME.
043900           PERFORM 170-INIT-ARTICLE THRU 170-EXIT.
044000           MOVE "Y" TO WS-FT-MORE-SW (FILE-IDX).
044100           PERFORM 160-READ-SLOT-LINE THRU 160-EXIT.
044200           PERFORM 175-ONE-SLOT-LINE THRU 175-EXIT
044300               UNTIL WS-FT-NO-MORE-DATA (FILE-IDX).
044400           IF WS-FT-LINE-COUNT (FILE-IDX) = 0
044500               DISPLAY "*** SLOT " FILE-IDX
044600                   " - FILE EMPTY - NO RECORDS FOUND ***".
044700      *--- TRAILING FRAGMENT WITH CONTENT AT EOF IS STILL EMITTED
044800           IF WS-ART-HAS-DATA
044900               IF WS-FT-IS-RIS (FILE-IDX)
045000                   PERFORM 280-EMIT-RIS-ARTICLE THRU 280-EXIT
045100               ELSE
045200                   PERFORM 360-TXT-FINISH-PEND THRU 360-EXIT
045300                   PERFORM 370-TXT-CHECK-EMIT THRU 370-EXIT
045400               END-IF
045500           END-IF.
045600       150-EXIT.
045700           EXIT.
045800
045900       160-READ-SLOT-LINE.
046000           MOVE "160-READ-SLOT-LINE" TO PARA-NAME.
046100           EVALUATE FILE-IDX
046200               WHEN 1
046300                   READ FILEIN1 INTO WS-RAW-LINE
046400                       AT END MOVE "N" TO WS-FT-MORE-SW (FILE-IDX)
046500                   END-READ
046600               WHEN 2
046700                   READ FILEIN2 INTO WS-RAW-LINE
046800                       AT END MOVE "N" TO WS-FT-MORE-SW (FILE-IDX)
046900                   END-READ
047000               WHEN 3
047100                   READ FILEIN3 INTO WS-RAW-LINE
047200                       AT END MOVE "N" TO WS-FT-MORE-SW (FILE-IDX)
047300                   END-READ
047400               WHEN 4
047500                   READ FILEIN4 INTO WS-RAW-LINE
047600                       AT END MOVE "N" TO WS-FT-MORE-SW (FILE-IDX)
047700                   END-READ
047800               WHEN 5
047900                   READ FILEIN5 INTO WS-RAW-LINE
048000                       AT END MOVE "N" TO WS-FT-MORE-SW (FILE-IDX)
048100                   END-READ
048200               WHEN 6
048300                   READ FILEIN6 INTO WS-RAW-LINE
048400                       AT END MOVE "N" TO WS-FT-MORE-SW (FILE-IDX)
048500                   END-READ
048600               WHEN 7
048700                   READ FILEIN7 INTO WS-RAW-LINE
048800                       AT END MOVE "N" TO WS-FT-MORE-SW (FILE-IDX)
048900                   END-READ
049000               WHEN 8
049100                   READ FILEIN8 INTO WS-RAW-LINE
049200                       AT END MOVE "N" TO WS-FT-MORE-SW (FILE-IDX)
049300                   END-READ
049400           END-EVALUATE.
049500           IF WS-FT-MORE-DATA (FILE-IDX)
049600               ADD 1 TO WS-FT-LINE-COUNT (FILE-IDX).
049700       160-EXIT.
049800           EXIT.
049900
050000       170-INIT-ARTICLE.
050100           MOVE "170-INIT-ARTICLE" TO PARA-NAME.
050200           MOVE WS-SENT-200 TO ART-TITLE    OF WS-CUR-ARTICLE.
050300           MOVE WS-SENT-200 TO ART-AUTHORS  OF WS-CUR-ARTICLE.
050400           MOVE WS-SENT-004 TO ART-YEAR     OF WS-CUR-ARTICLE.
050500           MOVE WS-SENT-080 TO ART-DOI      OF WS-CUR-ARTICLE.
050600           MOVE WS-SENT-500 TO ART-ABSTRACT OF WS-CUR-ARTICLE.
050700           MOVE SPACES      TO ART-SOURCE-FILE OF WS-CUR-ARTICLE.
050800           MOVE "N" TO WS-ART-HAS-DATA-SW.
050900           MOVE "Y" TO WS-ART-FIRST-AUTHOR-SW.
051000           MOVE "N" TO WS-ART-PY-SEEN-SW.
051100           MOVE 1 TO WS-ART-TITLE-PTR.
051200           MOVE 1 TO WS-ART-AUTHOR-PTR.
051300           MOVE 1 TO WS-ART-ABSTRACT-PTR.
051400           MOVE SPACES TO WS-RIS-CUR-TAG.
051500           MOVE SPACES TO WS-TXT-PEND-TAG.
051600           MOVE SPACES TO WS-TXT-PEND-CONTENT.
051700           MOVE 1 TO WS-TXT-PEND-PTR.
051800       170-EXIT.
051900           EXIT.
052000
052100       175-ONE-SLOT-LINE.
052200           MOVE "175-ONE-SLOT-LINE" TO PARA-NAME.
052300           IF WS-FT-IS-RIS (FILE-IDX)
052400               PERFORM 200-RIS-ONE-LINE THRU 200-EXIT
052500           ELSE
052600               PERFORM 300-TXT-ONE-LINE THRU 300-EXIT.
052700           IF NOT WS-FT-NO-MORE-DATA (FILE-IDX)
052800               PERFORM 160-READ-SLOT-LINE THRU 160-EXIT.
052900       175-EXIT.
053000           EXIT.
053100
053200      ******************************************************************
053300      *    200-RIS-ONE-LINE AND FAMILY - RIS-PARSER BATCH FLOW
053400      ******************************************************************
053500       200-RIS-ONE-LINE.
053600           MOVE "200-RIS-ONE-LINE" TO PARA-NAME.
053700           IF WS-RAW-LINE = SPACES
053800               GO TO 200-EXIT.
053900           IF WS-RTV-DASH = "-"
054000              AND WS-RTV-TAG2 (1:1) IS UPPER-ALPHA-CLASS
054100              AND WS-RTV-TAG2 (2:1) IS UPPER-ALPHA-CLASS
054200               PERFORM 210-RIS-TAG-LINE THRU 210-EXIT
054300           ELSE
054400               PERFORM 220-RIS-CONTINUATION THRU 220-EXIT.
054500       200-EXIT.
054600           EXIT.
054700
054800       210-RIS-TAG-LINE.
054900           MOVE "210-RIS-TAG-LINE" TO PARA-NAME.
055000           MOVE WS-RTV-TAG2 TO WS-RIS-CUR-TAG.
055100           PERFORM 230-CALC-VALUE-LEN THRU 230-EXIT.
055200           IF WS-RIS-CUR-TAG = "TI"
055300               MOVE WS-RTV-VALUE (1:WS-LINE-VALUE-LEN) TO
055400                   ART-TITLE OF WS-CUR-ARTICLE
055500               MOVE 1 TO WS-ART-TITLE-PTR
055600               ADD WS-LINE-VALUE-LEN TO WS-ART-TITLE-PTR
055700               MOVE "Y" TO WS-ART-HAS-DATA-SW
055800           ELSE IF WS-RIS-CUR-TAG = "AU"
055900               PERFORM 240-RIS-STORE-AUTHOR THRU 240-EXIT
056000           ELSE IF WS-RIS-CUR-TAG = "PY"
056100               PERFORM 245-RIS-STORE-PY THRU 245-EXIT
056200           ELSE IF WS-RIS-CUR-TAG = "DA"
056300               PERFORM 246-RIS-STORE-DA THRU 246-EXIT
056400           ELSE IF WS-RIS-CUR-TAG = "DO"
056500               PERFORM 250-RIS-STORE-DOI THRU 250-EXIT
056600           ELSE IF WS-RIS-CUR-TAG = "AB"
056700               MOVE WS-RTV-VALUE (1:WS-LINE-VALUE-LEN) TO
056800                   ART-ABSTRACT OF WS-CUR-ARTICLE
056900               MOVE 1 TO WS-ART-ABSTRACT-PTR
057000               ADD WS-LINE-VALUE-LEN TO WS-ART-ABSTRACT-PTR
057100               MOVE "Y" TO WS-ART-HAS-DATA-SW
057200           ELSE IF WS-RIS-CUR-TAG = "ER"
057300               PERFORM 280-EMIT-RIS-ARTICLE THRU 280-EXIT
057400               PERFORM 170-INIT-ARTICLE THRU 170-EXIT.
057500       210-EXIT.
057600           EXIT.
057700
057800       220-RIS-CONTINUATION.
057900           MOVE "220-RIS-CONTINUATION" TO PARA-NAME.
058000           PERFORM 230-CALC-VALUE-LEN THRU 230-EXIT.
058100           IF WS-LINE-LASTNB = 0
058200               GO TO 220-EXIT.
058300           IF WS-RIS-TAG-TI
058400               STRING " " DELIMITED BY SIZE
058500                   WS-RAW-LINE (1:WS-LINE-LASTNB) DELIMITED BY SIZE
058600                   INTO ART-TITLE OF WS-CUR-ARTICLE
058700                   WITH POINTER WS-ART-TITLE-PTR
058800               MOVE "Y" TO WS-ART-HAS-DATA-SW
058900           ELSE IF WS-RIS-TAG-AB
059000               STRING " " DELIMITED BY SIZE
059100                   WS-RAW-LINE (1:WS-LINE-LASTNB) DELIMITED BY SIZE
059200                   INTO ART-ABSTRACT OF WS-CUR-ARTICLE
059300                   WITH POINTER WS-ART-ABSTRACT-PTR
059400               MOVE "Y" TO WS-ART-HAS-DATA-SW.
059500       220-EXIT.
059600           EXIT.
059700
059800      *--- BACK-SCAN WS-RAW-LINE FOR THE LAST NON-SPACE BYTE (GIVES
059900      *--- WS-LINE-LASTNB), THEN DERIVE THE LENGTH OF THE VALUE THAT
060000      *--- STARTS IN COLUMN 7 (GIVES WS-LINE-VALUE-LEN)
060100       230-CALC-VALUE-LEN.
060200           MOVE "230-CALC-VALUE-LEN" TO PARA-NAME.
060300           MOVE 0 TO WS-LINE-LASTNB.
060400           PERFORM 235-FIND-LAST-NONBLANK THRU 235-EXIT
060500               VARYING WS-LINE-LASTNB FROM 250 BY -1
060600               UNTIL WS-LINE-LASTNB = 0
060700                  OR WS-LINE-CHAR (WS-LINE-LASTNB) NOT = SPACE.
060800           IF WS-LINE-LASTNB < 6
060900               MOVE 0 TO WS-LINE-VALUE-LEN
061000           ELSE
061100               COMPUTE WS-LINE-VALUE-LEN = WS-LINE-LASTNB - 6.
061200       230-EXIT.
061300           EXIT.
061400
061500       235-FIND-LAST-NONBLANK.
061600           CONTINUE.
061700       235-EXIT.
061800           EXIT.
061900
062000       240-RIS-STORE-AUTHOR.
062100           MOVE "240-RIS-STORE-AUTHOR" TO PARA-NAME.
062200           IF WS-LINE-VALUE-LEN = 0
062300               GO TO 240-EXIT.
062400           IF WS-ART-FIRST-AUTHOR
062500               STRING WS-RTV-VALUE (1:WS-LINE-VALUE-LEN)
062600                       DELIMITED BY SIZE
062700                   INTO ART-AUTHORS OF WS-CUR-ARTICLE
062800                   WITH POINTER WS-ART-AUTHOR-PTR
062900               MOVE "N" TO WS-ART-FIRST-AUTHOR-SW
063000           ELSE
063100               STRING ", " DELIMITED BY SIZE
063200                       WS-RTV-VALUE (1:WS-LINE-VALUE-LEN)
063300                       DELIMITED BY SIZE
063400                   INTO ART-AUTHORS OF WS-CUR-ARTICLE
063500                   WITH POINTER WS-ART-AUTHOR-PTR.
063600           MOVE "Y" TO WS-ART-HAS-DATA-SW.
063700       240-EXIT.
063800           EXIT.
063900
064000      *--- RIS YEAR RULE - LEADING 4 DIGITS OF PY TAKE PRIORITY; A
064100      *--- DA TAG SEEN AFTER PY HAS ALREADY BEEN STORED IS IGNORED
064200       245-RIS-STORE-PY.
064300           MOVE "245-RIS-STORE-PY" TO PARA-NAME.
064400           IF WS-LINE-VALUE-LEN >= 4
064500               MOVE WS-RTV-VALUE (1:4) TO ART-YEAR OF WS-CUR-ARTICLE
064600               MOVE "Y" TO WS-ART-PY-SEEN-SW
064700               MOVE "Y" TO WS-ART-HAS-DATA-SW.
064800       245-EXIT.
064900           EXIT.
065000
065100       246-RIS-STORE-DA.
065200           MOVE "246-RIS-STORE-DA" TO PARA-NAME.
065300           IF WS-ART-PY-SEEN
065400               GO TO 246-EXIT.
065500           IF WS-LINE-VALUE-LEN >= 4
065600               MOVE WS-RTV-VALUE (1:4) TO ART-YEAR OF WS-CUR-ARTICLE
065700               MOVE "Y" TO WS-ART-HAS-DATA-SW.
065800       246-EXIT.
065900           EXIT.
066000
066100       250-RIS-STORE-DOI.
066200           MOVE "250-RIS-STORE-DOI" TO PARA-NAME.
066300           IF WS-LINE-VALUE-LEN = 0
066400               GO TO 250-EXIT.
066500           MOVE SPACES TO BIBU-PARMS.
066600           MOVE "DS" TO BIBU-FUNCTION-CODE.
066700           MOVE WS-RTV-VALUE (1:WS-LINE-VALUE-LEN) TO BIBU-IN-TEXT-1.
066800           CALL "BIBUTIL" USING BIBU-PARMS, BIBU-RETURN-CD.
066900           IF BIBU-OUT-TEXT NOT = SPACES
067000               MOVE BIBU-OUT-TEXT (1:80) TO ART-DOI OF WS-CUR-ARTICLE
067100               MOVE "Y" TO WS-ART-HAS-DATA-SW.
067200       250-EXIT.
067300           EXIT.
067400
067500       280-EMIT-RIS-ARTICLE.
067600           MOVE "280-EMIT-RIS-ARTICLE" TO PARA-NAME.
067700           PERFORM 400-CLEAN-AND-WRITE THRU 400-EXIT.
067800       280-EXIT.
067900           EXIT.
068000
068100      ******************************************************************
068200      *    300-TXT-ONE-LINE AND FAMILY - TXT-PARSER BATCH FLOW
068300      ******************************************************************
068400       300-TXT-ONE-LINE.
068500           MOVE "300-TXT-ONE-LINE" TO PARA-NAME.
068600           IF WS-RAW-LINE = SPACES
068700               PERFORM 360-TXT-FINISH-PEND THRU 360-EXIT
068800               PERFORM 370-TXT-CHECK-EMIT THRU 370-EXIT
068900               PERFORM 170-INIT-ARTICLE THRU 170-EXIT
069000           ELSE
069100               IF WS-TTV-DASH = "-"
069200                  AND WS-TTV-TAG4 (1:1) IS UPPER-ALPHA-CLASS
069300                   PERFORM 310-TXT-TAG-LINE THRU 310-EXIT
069400               ELSE
069500                   PERFORM 320-TXT-CONTINUATION THRU 320-EXIT.
069600       300-EXIT.
069700           EXIT.
069800
069900       310-TXT-TAG-LINE.
070000           MOVE "310-TXT-TAG-LINE" TO PARA-NAME.
070100      *--- A NEW TAG LINE CLOSES OUT WHATEVER TAG WAS PENDING
070200           PERFORM 360-TXT-FINISH-PEND THRU 360-EXIT.
070300           MOVE WS-TTV-TAG4 TO WS-TXT-PEND-TAG.
070400           MOVE SPACES TO WS-TXT-PEND-CONTENT.
070500           MOVE 1 TO WS-TXT-PEND-PTR.
070600           PERFORM 230-CALC-VALUE-LEN THRU 230-EXIT.
070700           IF WS-LINE-VALUE-LEN > 0
070800               STRING WS-TTV-VALUE (1:WS-LINE-VALUE-LEN)
070900                       DELIMITED BY SIZE
071000                   INTO WS-TXT-PEND-CONTENT
071100                   WITH POINTER WS-TXT-PEND-PTR.
071200       310-EXIT.
071300           EXIT.
071400
071500       320-TXT-CONTINUATION.
071600           MOVE "320-TXT-CONTINUATION" TO PARA-NAME.
071700           IF WS-TXT-PEND-TAG = SPACES
071800               GO TO 320-EXIT.
071900      *--- A CONTINUATION LINE CARRIES NO TAG/DASH, SO THE WHOLE
072000      *--- LINE FROM COLUMN 1 IS THE VALUE
072100           MOVE 0 TO WS-LINE-LASTNB.
072200           PERFORM 235-FIND-LAST-NONBLANK THRU 235-EXIT
072300               VARYING WS-LINE-LASTNB FROM 250 BY -1
072400               UNTIL WS-LINE-LASTNB = 0
072500                  OR WS-LINE-CHAR (WS-LINE-LASTNB) NOT = SPACE.
072600           IF WS-LINE-LASTNB > 0
072700               STRING " " DELIMITED BY SIZE
072800                   WS-RAW-LINE (1:WS-LINE-LASTNB) DELIMITED BY SIZE
072900                   INTO WS-TXT-PEND-CONTENT
073000                   WITH POINTER WS-TXT-PEND-PTR.
073100       320-EXIT.
073200           EXIT.
073300
073400      ******************************************************************
073500      *    360-TXT-FINISH-PEND - APPLY THE ACCUMULATED CONTENT OF
073600      *    WHATEVER TAG WAS PENDING TO THE ARTICLE WORKING RECORD
073700      ******************************************************************
073800       360-TXT-FINISH-PEND.
073900           MOVE "360-TXT-FINISH-PEND" TO PARA-NAME.
074000           IF WS-TXT-PEND-TAG = SPACES
074100               GO TO 360-EXIT.
074200           COMPUTE WS-TXT-PEND-LEN = WS-TXT-PEND-PTR - 1.
074300           IF WS-TXT-PEND-LEN = 0
074400               GO TO 360-EXIT.
074500           IF WS-TXT-PEND-TAG = "TI  "
074600               MOVE WS-TXT-PEND-CONTENT (1:WS-TXT-PEND-LEN) TO
074700                   ART-TITLE OF WS-CUR-ARTICLE
074800               MOVE "Y" TO WS-ART-HAS-DATA-SW
074900           ELSE IF WS-TXT-PEND-TAG = "AU  " OR
075000                   WS-TXT-PEND-TAG = "FAU "
075100               PERFORM 340-TXT-STORE-AUTHOR THRU 340-EXIT
075200           ELSE IF WS-TXT-PEND-TAG = "DP  "
075300               MOVE SPACES TO BIBU-PARMS
075400               MOVE "EY" TO BIBU-FUNCTION-CODE
075500               MOVE WS-TXT-PEND-CONTENT TO BIBU-IN-TEXT-1
075600               CALL "BIBUTIL" USING BIBU-PARMS, BIBU-RETURN-CD
075700               IF BIBU-RESULT-YES
075800                   MOVE BIBU-OUT-TEXT (1:4) TO
075900                       ART-YEAR OF WS-CUR-ARTICLE
076000                   MOVE "Y" TO WS-ART-HAS-DATA-SW
076100           ELSE IF WS-TXT-PEND-TAG = "AB  "
076200               MOVE WS-TXT-PEND-CONTENT (1:WS-TXT-PEND-LEN) TO
076300                   ART-ABSTRACT OF WS-CUR-ARTICLE
076400               MOVE "Y" TO WS-ART-HAS-DATA-SW
076500           ELSE IF WS-TXT-PEND-TAG = "AID " OR
076600                   WS-TXT-PEND-TAG = "LID "
076700               PERFORM 350-TXT-CHECK-DOI-MARKER THRU 350-EXIT.
076800       360-EXIT.
076900           EXIT.
077000
077100       340-TXT-STORE-AUTHOR.
077200           MOVE "340-TXT-STORE-AUTHOR" TO PARA-NAME.
077300           IF WS-ART-FIRST-AUTHOR
077400               STRING WS-TXT-PEND-CONTENT (1:WS-TXT-PEND-LEN)
077500                       DELIMITED BY SIZE
077600                   INTO ART-AUTHORS OF WS-CUR-ARTICLE
077700                   WITH POINTER WS-ART-AUTHOR-PTR
077800               MOVE "N" TO WS-ART-FIRST-AUTHOR-SW
077900           ELSE
078000               STRING ", " DELIMITED BY SIZE
078100                       WS-TXT-PEND-CONTENT (1:WS-TXT-PEND-LEN)
078200                       DELIMITED BY SIZE
078300                   INTO ART-AUTHORS OF WS-CUR-ARTICLE
078400                   WITH POINTER WS-ART-AUTHOR-PTR.
078500           MOVE "Y" TO WS-ART-HAS-DATA-SW.
078600       340-EXIT.
078700           EXIT.
078800
078900      *--- AID/LID CARRIES A DOI ONLY WHEN ITS CONTENT ENDS WITH THE
079000      *--- LITERAL "[DOI]" MARKER, CHECKED CASE-INSENSITIVELY.  FIRST
079100      *--- OCCURRENCE WINS.
079200       350-TXT-CHECK-DOI-MARKER.
079300           MOVE "350-TXT-CHECK-DOI-MARKER" TO PARA-NAME.
079400           IF WS-TXT-PEND-LEN < 6
079500               GO TO 350-EXIT.
079600           IF ART-DOI OF WS-CUR-ARTICLE NOT = WS-SENT-080
079700               GO TO 350-EXIT.
079800           COMPUTE WS-TXT-DOI-TEXT-LEN =
079900               WS-TXT-PEND-LEN - WS-TXT-DOI-MARK-LEN.
080000           MOVE WS-TXT-PEND-CONTENT
080100               (WS-TXT-DOI-TEXT-LEN + 1:WS-TXT-DOI-MARK-LEN)
080200               TO WS-TXT-DOI-CHECK.
080300           INSPECT WS-TXT-DOI-CHECK CONVERTING
080400               "abcdefghijklmnopqrstuvwxyz" TO
080500               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
080600           IF WS-TXT-DOI-CHECK NOT = "[DOI]"
080700               GO TO 350-EXIT.
080800           MOVE SPACES TO BIBU-PARMS.
080900           MOVE "DS" TO BIBU-FUNCTION-CODE.
081000           MOVE WS-TXT-PEND-CONTENT (1:WS-TXT-DOI-TEXT-LEN)
081100               TO BIBU-IN-TEXT-1.
081200           CALL "BIBUTIL" USING BIBU-PARMS, BIBU-RETURN-CD.
081300           IF BIBU-OUT-TEXT NOT = SPACES
081400               MOVE BIBU-OUT-TEXT (1:80) TO ART-DOI OF WS-CUR-ARTICLE
081500               MOVE "Y" TO WS-ART-HAS-DATA-SW.
081600       350-EXIT.
081700           EXIT.
081800
081900       370-TXT-CHECK-EMIT.
082000           MOVE "370-TXT-CHECK-EMIT" TO PARA-NAME.
082100           IF WS-ART-HAS-DATA
082200               PERFORM 400-CLEAN-AND-WRITE THRU 400-EXIT.
082300       370-EXIT.
082400           EXIT.
082500
082600      ******************************************************************
082700      *    400-CLEAN-AND-WRITE - COLLAPSE WHITESPACE IN THE TWO
082800      *    MULTI-LINE FIELDS, STAMP THE SOURCE FILE NAME, AND WRITE
082900      *    THE ARTICLE TO BIBWORK
083000      ******************************************************************
083100       400-CLEAN-AND-WRITE.
083200           MOVE "400-CLEAN-AND-WRITE" TO PARA-NAME.
083300           IF ART-TITLE OF WS-CUR-ARTICLE NOT = WS-SENT-200
083400               MOVE SPACES TO BIBU-PARMS
083500               MOVE "CT" TO BIBU-FUNCTION-CODE
083600               MOVE ART-TITLE OF WS-CUR-ARTICLE TO BIBU-IN-TEXT-1
083700               CALL "BIBUTIL" USING BIBU-PARMS, BIBU-RETURN-CD
083800               MOVE BIBU-OUT-TEXT (1:200) TO ART-TITLE
083900                   OF WS-CUR-ARTICLE.
084000           IF ART-ABSTRACT OF WS-CUR-ARTICLE NOT = WS-SENT-500
084100               MOVE SPACES TO BIBU-PARMS
084200               MOVE "CT" TO BIBU-FUNCTION-CODE
084300               MOVE ART-ABSTRACT OF WS-CUR-ARTICLE TO BIBU-IN-TEXT-1
084400               CALL "BIBUTIL" USING BIBU-PARMS, BIBU-RETURN-CD
084500               MOVE BIBU-OUT-TEXT TO ART-ABSTRACT OF WS-CUR-ARTICLE.
084600           MOVE WS-FT-SOURCE-NAME (FILE-IDX) TO
084700               ART-SOURCE-FILE OF WS-CUR-ARTICLE.
084800           MOVE WS-CUR-ARTICLE TO BIBWORK-REC.
084900           WRITE BIBWORK-REC.
085000           ADD 1 TO WS-ARTICLE-COUNT.
085100           IF WS-TRACE-SW-ON
085200               DISPLAY "BIBPARS TRACE - WROTE: "
085300                   ART-TITLE OF WS-CUR-ARTICLE (1:60).
085400       400-EXIT.
085500           EXIT.
085600
085700       800-OPEN-FILES.
085800           MOVE "800-OPEN-FILES" TO PARA-NAME.
085900           OPEN INPUT  BIBCTL-FILE,
086000                       FILEIN1, FILEIN2, FILEIN3, FILEIN4,
086100                       FILEIN5, FILEIN6, FILEIN7, FILEIN8.
086200           OPEN OUTPUT BIBWORK-FILE, SYSOUT.
086300       800-EXIT.
086400           EXIT.
086500
086600       850-CLOSE-FILES.
086700           MOVE "850-CLOSE-FILES" TO PARA-NAME.
086800           CLOSE BIBCTL-FILE,
086900                 FILEIN1, FILEIN2, FILEIN3, FILEIN4,
087000                 FILEIN5, FILEIN6, FILEIN7, FILEIN8,
087100                 BIBWORK-FILE, SYSOUT.
087200       850-EXIT.
087300           EXIT.
087400
087500       999-CLEANUP.
087600           MOVE "999-CLEANUP" TO PARA-NAME.
087700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
087800           DISPLAY "** ARTICLES WRITTEN TO BIBWORK **".
087900           DISPLAY WS-ARTICLE-COUNT.
088000           DISPLAY "******** NORMAL END OF JOB BIBPARS ********".
088100       999-EXIT.
088200           EXIT.
088300
088400       1000-ABEND-RTN.
088500           MOVE PARA-NAME TO ABEND-PARA-NAME.
088600           WRITE SYSOUT-REC FROM ABEND-REC.
088700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
088800           DISPLAY "*** ABNORMAL END OF JOB- BIBPARS ***" UPON CONSOLE.
088900           DIVIDE ZERO-VAL INTO ONE-VAL.
