000100      ******************************************************************
000200      * BIBDUPA  -  DUPLICATE-REMOVAL AUDIT RECORD
000300      *
000400      *          WRITTEN ONCE FOR EVERY ARTICLE THAT BIBDEDUP DROPS
000500      *          FROM THE UNIFIED DATASET.  CARRIES ENOUGH OF THE
000600      *          REMOVED COPY TO IDENTIFY IT ON THE AUDIT LISTING,
000700      *          PLUS THE REASON TEXT AND THE TWO QUALITY SCORES THAT
000800      *          DROVE THE KEEP/REMOVE DECISION.
000900      ******************************************************************
001000       01  BIBDUPA-REC.
001100           05  DUP-TITLE                   PIC X(100).
001200           05  DUP-AUTHORS                 PIC X(050).
001300           05  DUP-YEAR                    PIC X(004).
001400           05  DUP-DOI                     PIC X(080).
001500           05  DUP-SOURCE                  PIC X(030).
001600           05  DUP-REASON                  PIC X(080).
001700           05  FILLER                      PIC X(010).
