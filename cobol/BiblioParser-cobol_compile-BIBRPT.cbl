000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  BIBRPT.
000400       AUTHOR. R DLA HOLLIS.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/09/03.
000700       DATE-COMPILED. 06/09/03.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          FOURTH AND LAST STEP OF THE BIBLIOGRAPHIC UNIFICATION
001300      *          SUITE.  READS THE DEDUPED FINAL DATASET (BIBFINAL) AND
001400      *          THE HEADLINE-COUNTER TRAILER (BIBCNTS) WRITTEN BY
001500      *          BIBDEDUP AND PRODUCES TWO PRINT REPORTS - THE SUMMARY
001600      *          (8 COMPLETENESS METRICS OVER THE WHOLE DATASET) AND THE
001700      *          PER-FILE ANALYSIS (THE SAME METRICS BROKEN OUT BY
001800      *          SOURCE FILE, IN ORDER OF FIRST APPEARANCE, WITH A
001900      *          GRAND-TOTAL LINE).  BIBFINAL ITSELF IS ALREADY IN THE
002000      *          REQUIRED COLUMN ORDER - THIS STEP ONLY READS IT, IT
002100      *          DOES NOT REWRITE IT.
002200      *
002300      *               INPUT FILES REQUIRED     -   BIBFINAL, BIBCNTS
002400      *               OUTPUT FILES PRODUCED    -   BIBSUMM, BIBPFAN
002500      ******************************************************************
002600      *                     C H A N G E   L O G
002700      *
002800      *    06/09/03  DLA  ORIGINAL PROGRAM - REPLACES THE OLD PATIENT
002900      *                   CHARGE LISTING NOW THAT THE SHOP IS OFF THE
003000      *                   OLD CLAIMS DATA.  PER-FILE TABLE SIZED AT 40
003100      *                   SOURCE FILES - WELL PAST THE EIGHT PHYSICAL
003200      *                   INPUT SLOTS BIBPARS SUPPORTS.
003300      *    06/11/03  DLA  SWITCHED THE RUN-DATE STAMP FROM
003400      *                   FUNCTION CURRENT-DATE TO ACCEPT ... FROM DATE
003500      *                   TO MATCH THE REST OF THE SUITE - NO INTRINSIC
003600      *                   FUNCTIONS IN THIS SHOP'S BATCH CODE.
003700      *    06/13/03  DLA  FINAL TUNE-UP BEFORE THIS SUITE WENT TO
003800      *                   PRODUCTION STATUS.  NO FURTHER CHANGES LOGGED.
003900      ******************************************************************
004000
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER. IBM-390.
004400       OBJECT-COMPUTER. IBM-390.
004500       SPECIAL-NAMES.
004600           C01 IS NEXT-PAGE.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT SYSOUT
005000           ASSIGN TO UT-S-SYSOUT
005100             ORGANIZATION IS SEQUENTIAL.
005200
005300           SELECT BIBFINAL-FILE
005400           ASSIGN TO UT-S-BIBFINAL
005500             ACCESS MODE IS SEQUENTIAL
005600             FILE STATUS IS IFCODE.
005700
005800           SELECT BIBCNTS-FILE
005900           ASSIGN TO UT-S-BIBCNTS
006000             ACCESS MODE IS SEQUENTIAL
006100             FILE STATUS IS KFCODE.
006200
006300           SELECT BIBSUMM-FILE
006400           ASSIGN TO UT-S-BIBSUMM
006500             ACCESS MODE IS SEQUENTIAL
006600             FILE STATUS IS SFCODE.
006700
006800           SELECT BIBPFAN-FILE
006900           ASSIGN TO UT-S-BIBPFAN
007000             ACCESS MODE IS SEQUENTIAL
007100             FILE STATUS IS PFCODE.
007200
007300       DATA DIVISION.
007400       FILE SECTION.
007500       FD  SYSOUT
007600           RECORDING MODE IS F
007700           LABEL RECORDS ARE STANDARD
007800           RECORD CONTAINS 130 CHARACTERS
007900           BLOCK CONTAINS 0 RECORDS
008000           DATA RECORD IS SYSOUT-REC.
008100       01  SYSOUT-REC                  PIC X(130).
008200
008300      *--- FINAL (POST-DEDUP) UNIFIED ARTICLE DATASET BUILT BY BIBDEDUP
008400       FD  BIBFINAL-FILE
008500           RECORDING MODE IS F
008600           LABEL RECORDS ARE STANDARD
008700           RECORD CONTAINS 1044 CHARACTERS
008800           BLOCK CONTAINS 0 RECORDS
008900           DATA RECORD IS BIBFINAL-REC.
009000       01  BIBFINAL-REC.
009100           COPY BIBART REPLACING LEADING ==BIBART-REC==
009200                                  BY     ==BIBFINAL-REC==.
009300
009400      *--- HEADLINE COUNTER TRAILER WRITTEN BY BIBDEDUP
009500       FD  BIBCNTS-FILE
009600           RECORDING MODE IS F
009700           LABEL RECORDS ARE STANDARD
009800           RECORD CONTAINS 031 CHARACTERS
009900           BLOCK CONTAINS 0 RECORDS
010000           DATA RECORD IS BIBCNTS-IN-REC.
010100       01  BIBCNTS-IN-REC.
010200           COPY BIBCNTS REPLACING LEADING ==BIBCNTS-REC==
010300                                  BY     ==BIBCNTS-IN-REC==.
010400
010500       FD  BIBSUMM-FILE
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 132 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS SUMM-REC.
011100       01  SUMM-REC                    PIC X(132).
011200
011300       FD  BIBPFAN-FILE
011400           RECORDING MODE IS F
011500           LABEL RECORDS ARE STANDARD
011600           RECORD CONTAINS 132 CHARACTERS
011700           BLOCK CONTAINS 0 RECORDS
011800           DATA RECORD IS PFAN-REC.
011900       01  PFAN-REC                    PIC X(132).
012000
012100       WORKING-STORAGE SECTION.
012200       01  FILE-STATUS-CODES.
012300           05  IFCODE                  PIC X(2).
012400               88  CODE-READ               VALUE SPACES.
012500               88  NO-MORE-BIBFINAL         VALUE "10".
012600           05  KFCODE                  PIC X(2).
012700               88  CODE-READ-CNTS           VALUE SPACES.
012800           05  SFCODE                  PIC X(2).
012900               88  CODE-WRITE-SUMM          VALUE SPACES.
013000           05  PFCODE                  PIC X(2).
013100               88  CODE-WRITE-PFAN          VALUE SPACES.
013200
013300      *--- SAME SENTINEL LITERAL THE PARSER STAMPS ON AN UNDETERMINED
013400      *--- FIELD - SEE BIBART.CPY REMARKS
013500       01  WS-SENTINELS.
013600           05  WS-SENT-200             PIC X(200)
013700                                        VALUE "NO INFORMATION".
013800           05  WS-SENT-080             PIC X(080)
013900                                        VALUE "NO INFORMATION".
014000           05  WS-SENT-500             PIC X(500)
014100                                        VALUE "NO INFORMATION".
014200           05  WS-SENT-004             PIC X(004)
014300                                        VALUE "NO I".
014400
014500      *--- OVERALL (WHOLE-DATASET) COMPLETENESS COUNTERS
014600       01  WS-TOTAL-FIELDS.
014700           05  WS-TOTAL-ARTICLES       PIC 9(5) COMP VALUE 0.
014800           05  WS-TOTAL-WITH-TITLE     PIC 9(5) COMP VALUE 0.
014900           05  WS-TOTAL-WITH-AUTHORS   PIC 9(5) COMP VALUE 0.
015000           05  WS-TOTAL-WITH-YEAR      PIC 9(5) COMP VALUE 0.
015100           05  WS-TOTAL-WITH-DOI       PIC 9(5) COMP VALUE 0.
015200           05  WS-TOTAL-WITH-ABSTRACT  PIC 9(5) COMP VALUE 0.
015300           05  WS-TOTAL-COMPLETE       PIC 9(5) COMP VALUE 0.
015400
015500      *--- ONE ROW PER DISTINCT SOURCE FILE, IN FIRST-APPEARANCE ORDER -
015600      *--- SIZED WELL PAST BIBPARS' EIGHT PHYSICAL INPUT SLOTS SINCE
015700      *--- MULTIPLE CONTROL-CARD ENTRIES CAN NAME THE SAME EXTENSION.
015800       01  WS-PERFILE-TABLE.
015900           05  WS-PERFILE-COUNT        PIC 9(2) COMP VALUE 0.
016000           05  WS-PERFILE-ROW OCCURS 40 TIMES INDEXED BY PF-IDX.
016100               10  WS-PF-SOURCE-FILE       PIC X(030).
016200               10  WS-PF-TOTAL             PIC 9(5) COMP VALUE 0.
016300               10  WS-PF-WITH-TITLE        PIC 9(5) COMP VALUE 0.
016400               10  WS-PF-WITH-AUTHORS      PIC 9(5) COMP VALUE 0.
016500               10  WS-PF-WITH-YEAR         PIC 9(5) COMP VALUE 0.
016600               10  WS-PF-WITH-DOI          PIC 9(5) COMP VALUE 0.
016700               10  WS-PF-WITH-ABSTRACT     PIC 9(5) COMP VALUE 0.
016800               10  WS-PF-COMPLETE          PIC 9(5) COMP VALUE 0.
016900      *--- FLAT-BYTE OVERLAY OF A TABLE ROW - USED TO CLEAR A NEW ROW'S
017000      *--- COUNTERS TO BINARY ZERO IN ONE MOVE WHEN A NEW SOURCE FILE
017100      *--- IS FIRST SEEN, INSTEAD OF EIGHT SEPARATE MOVE STATEMENTS.
017200           05  WS-PERFILE-ROW-ALT REDEFINES WS-PERFILE-ROW
017300                              OCCURS 40 TIMES.
017400               10  FILLER                  PIC X(030).
017500               10  WS-PF-COUNTERS-RAW      PIC X(028).
017600
017700       01  WS-MATCH-FIELDS.
017800           05  WS-PF-FOUND-SW          PIC X(001) VALUE "N".
017900               88  WS-PF-FOUND             VALUE "Y".
018000           05  WS-CUR-ROW              PIC 9(2) COMP.
018100
018200      *--- COMPLETENESS-PERCENT WORK AREA - SHARED BY THE OVERALL AND
018300      *--- PER-FILE ROUND-HALF-UP COMPUTATIONS
018400       01  WS-PCT-FIELDS.
018500           05  WS-PCT-PRESENT-SUM      PIC 9(7) COMP.
018600           05  WS-PCT-DENOM            PIC 9(7) COMP.
018700           05  WS-PCT-RESULT           PIC 999V9.
018800
018900      *--- CALENDAR STAMP FOR THE REPORT HEADERS
019000       01  WS-RUN-DATE.
019100           05  WS-RUN-DATE-YY          PIC 9(2).
019200           05  WS-RUN-DATE-MM          PIC 9(2).
019300           05  WS-RUN-DATE-DD          PIC 9(2).
019400       01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
019500                                      PIC 9(6).
019600
019700      *--- HEADLINE COUNTERS READ BACK FROM BIBDEDUP'S TRAILER
019800       01  WS-HEADLINE-COUNTERS.
019900           05  WS-HL-ORIGINAL-COUNT    PIC 9(7) COMP VALUE 0.
020000           05  WS-HL-FINAL-COUNT       PIC 9(7) COMP VALUE 0.
020100           05  WS-HL-DUPS-REMOVED      PIC 9(7) COMP VALUE 0.
020200      *--- FLAT-BYTE OVERLAY - CLEARED TO BINARY ZERO IN ONE MOVE AT
020300      *--- HOUSEKEEPING SO A MISSING BIBCNTS TRAILER (AT-END ON THE
020400      *--- READ) LEAVES THE FOOTER SHOWING ZEROS RATHER THAN WHATEVER
020500      *--- GARBAGE HAPPENED TO BE IN STORAGE.
020600       01  WS-HEADLINE-COUNTERS-ALT REDEFINES WS-HEADLINE-COUNTERS.
020700           05  WS-HL-RAW               PIC X(12).
020800
020900      *--- SUMMARY REPORT LINE LAYOUTS - ALL SIZED TO THE 132-BYTE
021000      *--- BIBSUMM RECORD
021100       01  WS-SUMM-HDR-REC.
021200           05  FILLER                  PIC X(001) VALUE SPACES.
021300           05  FILLER                  PIC X(040) VALUE
021400                                        "BIBLIOGRAPHIC SUMMARY REPORT".
021500           05  FILLER                  PIC X(010) VALUE "RUN DATE -".
021600           05  WS-SUMM-HDR-DATE-O      PIC 9(6).
021700           05  FILLER                  PIC X(075) VALUE SPACES.
021800
021900       01  WS-SUMM-LINE.
022000           05  FILLER                  PIC X(001) VALUE SPACES.
022100           05  WS-SUMM-LABEL-O         PIC X(040).
022200           05  FILLER                  PIC X(005) VALUE SPACES.
022300           05  WS-SUMM-VALUE-O         PIC ZZZ,ZZ9.
022400           05  FILLER                  PIC X(001) VALUE SPACES.
022500           05  WS-SUMM-PCT-O           PIC ZZ9.9.
022600           05  FILLER                  PIC X(075) VALUE SPACES.
022700
022800       01  WS-SUMM-TRLR-REC.
022900           05  FILLER                  PIC X(001) VALUE SPACES.
023000           05  FILLER                  PIC X(020) VALUE
023100                                        "ORIGINAL ARTICLES -".
023200           05  WS-SUMM-TRLR-ORIG-O     PIC ZZZ,ZZ9.
023300           05  FILLER                  PIC X(003) VALUE SPACES.
023400           05  FILLER                  PIC X(017) VALUE
023500                                        "FINAL ARTICLES -".
023600           05  WS-SUMM-TRLR-FINAL-O    PIC ZZZ,ZZ9.
023700           05  FILLER                  PIC X(003) VALUE SPACES.
023800           05  FILLER                  PIC X(020) VALUE
023900                                        "DUPLICATES REMOVED -".
024000           05  WS-SUMM-TRLR-DUPS-O     PIC ZZZ,ZZ9.
024100           05  FILLER                  PIC X(052) VALUE SPACES.
024200
024300       01  WS-BLANK-SUMM-LINE          PIC X(132) VALUE SPACES.
024400
024500      *--- PER-FILE ANALYSIS REPORT LINE LAYOUTS - SIZED TO THE 132-BYTE
024600      *--- BIBPFAN RECORD
024700       01  WS-PFAN-HDR-REC.
024800           05  FILLER                  PIC X(001) VALUE SPACES.
024900           05  FILLER                  PIC X(040) VALUE
025000                                        "PER-FILE COMPLETENESS ANALYSIS".
025100           05  FILLER                  PIC X(010) VALUE "RUN DATE -".
025200           05  WS-PFAN-HDR-DATE-O      PIC 9(6).
025300           05  FILLER                  PIC X(075) VALUE SPACES.
025400
025500       01  WS-PFAN-COLM-HDR-REC.
025600           05  FILLER                  PIC X(001) VALUE SPACES.
025700           05  FILLER                  PIC X(030) VALUE "FILE".
025800           05  FILLER                  PIC X(007) VALUE "TOTAL".
025900           05  FILLER                  PIC X(007) VALUE "TITLE".
026000           05  FILLER                  PIC X(009) VALUE "AUTHORS".
026100           05  FILLER                  PIC X(006) VALUE "YEAR".
026200           05  FILLER                  PIC X(006) VALUE "DOI".
026300           05  FILLER                  PIC X(010) VALUE "ABSTRACT".
026400           05  FILLER                  PIC X(009) VALUE "COMPL-%".
026500           05  FILLER                  PIC X(009) VALUE "COMPLETE".
026600           05  FILLER                  PIC X(038) VALUE SPACES.
026700
026800       01  WS-PFAN-LINE.
026900           05  FILLER                  PIC X(001) VALUE SPACES.
027000           05  WS-PFAN-FILE-O          PIC X(030).
027100           05  WS-PFAN-TOTAL-O         PIC ZZZZ9.
027200           05  FILLER                  PIC X(002) VALUE SPACES.
027300           05  WS-PFAN-TITLE-O         PIC ZZZZ9.
027400           05  FILLER                  PIC X(002) VALUE SPACES.
027500           05  WS-PFAN-AUTHORS-O       PIC ZZZZ9.
027600           05  FILLER                  PIC X(002) VALUE SPACES.
027700           05  WS-PFAN-YEAR-O          PIC ZZZZ9.
027800           05  FILLER                  PIC X(002) VALUE SPACES.
027900           05  WS-PFAN-DOI-O           PIC ZZZZ9.
028000           05  FILLER                  PIC X(002) VALUE SPACES.
028100           05  WS-PFAN-ABSTRACT-O      PIC ZZZZ9.
028200           05  FILLER                  PIC X(002) VALUE SPACES.
028300           05  WS-PFAN-PCT-O           PIC ZZ9.9.
028400           05  FILLER                  PIC X(002) VALUE SPACES.
028500           05  WS-PFAN-COMPLETE-O      PIC ZZZZ9.
028600           05  FILLER                  PIC X(036) VALUE SPACES.
028700
028800       01  WS-PFAN-GRANDTOT-LINE.
028900           05  FILLER                  PIC X(001) VALUE SPACES.
029000           05  FILLER                  PIC X(030) VALUE
029100                                        "*** GRAND TOTAL ***".
029200           05  WS-GT-TOTAL-O           PIC ZZZZ9.
029300           05  FILLER                  PIC X(002) VALUE SPACES.
029400           05  WS-GT-TITLE-O           PIC ZZZZ9.
029500           05  FILLER                  PIC X(002) VALUE SPACES.
029600           05  WS-GT-AUTHORS-O         PIC ZZZZ9.
029700           05  FILLER                  PIC X(002) VALUE SPACES.
029800           05  WS-GT-YEAR-O            PIC ZZZZ9.
029900           05  FILLER                  PIC X(002) VALUE SPACES.
030000           05  WS-GT-DOI-O             PIC ZZZZ9.
030100           05  FILLER                  PIC X(002) VALUE SPACES.
030200           05  WS-GT-ABSTRACT-O        PIC ZZZZ9.
030300           05  FILLER                  PIC X(002) VALUE SPACES.
030400           05  WS-GT-PCT-O             PIC ZZ9.9.
030500           05  FILLER                  PIC X(002) VALUE SPACES.
030600           05  WS-GT-COMPLETE-O        PIC ZZZZ9.
030700           05  FILLER                  PIC X(036) VALUE SPACES.
030800
030900       01  MISC-WS-FLDS.
031000           05  PARA-NAME               PIC X(20) VALUE SPACES.
031100
031200       01  ABEND-REC.
031300           05  FILLER                  PIC X(40)
031400                  VALUE "*** BIBRPT ABEND - PARA: ".
031500           05  ABEND-PARA-NAME         PIC X(20).
031600           05  FILLER                  PIC X(70) VALUE SPACES.
031700
031800       77  ZERO-VAL                    PIC 9(1) VALUE ZERO.
031900       77  ONE-VAL                     PIC 9(1) VALUE 1.
032000
032100       PROCEDURE DIVISION.
032200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032300           PERFORM 100-READ-AND-TALLY-RTN THRU 100-EXIT
032400               UNTIL NO-MORE-BIBFINAL.
032500           READ BIBCNTS-FILE INTO WS-HEADLINE-COUNTERS
032600               AT END
032700                   DISPLAY "*** NO BIBCNTS TRAILER - COUNTS ZERO ***".
032800
032900           PERFORM 400-SUMMARY-RTN THRU 400-EXIT.
033000           PERFORM 500-PERFILE-RTN THRU 500-EXIT.
033100
033200           PERFORM 900-CLEANUP THRU 900-EXIT.
033300           MOVE ZERO TO RETURN-CODE.
033400           GOBACK.
033500
033600      ******************************************************************
033700      * 000-HOUSEKEEPING - OPEN FILES, STAMP THE RUN DATE.
033800      ******************************************************************
033900       000-HOUSEKEEPING.
034000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034100           DISPLAY "******** BEGIN JOB BIBRPT ********".
034200           ACCEPT WS-RUN-DATE FROM DATE.
034300           OPEN INPUT BIBFINAL-FILE, BIBCNTS-FILE.
034400           OPEN OUTPUT BIBSUMM-FILE, BIBPFAN-FILE, SYSOUT.
034500           MOVE 0 TO WS-PERFILE-COUNT.
034600           MOVE LOW-VALUES TO WS-HL-RAW.
034700       000-EXIT.
034800           EXIT.
034900
035000      ******************************************************************
035100      * 100-READ-AND-TALLY-RTN - ONE PASS PER BIBFINAL RECORD.  ROLLS
035200      * THE FIVE PRESENCE TESTS INTO BOTH THE OVERALL TOTALS AND THE
035300      * PER-FILE TABLE ROW FOR THIS RECORD'S SOURCE FILE.
035400      ******************************************************************
035500       100-READ-AND-TALLY-RTN.
035600           MOVE "100-READ-AND-TALLY-RTN" TO PARA-NAME.
035700           READ BIBFINAL-FILE
035800               AT END
035900                   MOVE "10" TO IFCODE
036000                   GO TO 100-EXIT
036100           END-READ.
036200
036300           ADD 1 TO WS-TOTAL-ARTICLES.
036400           PERFORM 420-FIND-OR-ADD-ROW-RTN THRU 420-EXIT.
036500           PERFORM 430-COUNT-FIELDS-RTN THRU 430-EXIT.
036600       100-EXIT.
036700           EXIT.
036800
036900      ******************************************************************
037000      * 420-FIND-OR-ADD-ROW-RTN - LOCATE THIS RECORD'S SOURCE FILE IN
037100      * WS-PERFILE-TABLE; IF NOT FOUND, ADD A NEW ROW (FIRST-APPEARANCE
037200      * ORDER IS PRESERVED SINCE ROWS ARE ONLY EVER APPENDED).
037300      ******************************************************************
037400       420-FIND-OR-ADD-ROW-RTN.
037500           MOVE "N" TO WS-PF-FOUND-SW.
037600           IF WS-PERFILE-COUNT > 0
037700               PERFORM 425-SEARCH-ROW-RTN THRU 425-EXIT
037800                   VARYING PF-IDX FROM 1 BY 1
037900                   UNTIL PF-IDX > WS-PERFILE-COUNT
038000                      OR WS-PF-FOUND.
038100
038200           IF NOT WS-PF-FOUND
038300               IF WS-PERFILE-COUNT < 40
038400                   ADD 1 TO WS-PERFILE-COUNT
038500                   SET PF-IDX TO WS-PERFILE-COUNT
038600                   MOVE LOW-VALUES TO WS-PF-COUNTERS-RAW (PF-IDX)
038700                   MOVE ART-SOURCE-FILE OF BIBFINAL-REC
038800                                       TO WS-PF-SOURCE-FILE (PF-IDX)
038900                   SET WS-CUR-ROW TO PF-IDX
039000               ELSE
039100                   DISPLAY "*** PER-FILE TABLE FULL - FILE DROPPED ***"
039200                   MOVE 1 TO WS-CUR-ROW.
039300       420-EXIT.
039400           EXIT.
039500
039600       425-SEARCH-ROW-RTN.
039700           IF WS-PF-SOURCE-FILE (PF-IDX) = ART-SOURCE-FILE OF
039800                                            BIBFINAL-REC
039900               MOVE "Y" TO WS-PF-FOUND-SW
040000               SET WS-CUR-ROW TO PF-IDX.
040100       425-EXIT.
040200           EXIT.
040300
040400      ******************************************************************
040500      * 430-COUNT-FIELDS-RTN - THE FIVE PRESENT-FIELD TESTS, ROLLED
040600      * INTO THE OVERALL TOTALS AND THE CURRENT PER-FILE ROW TOGETHER.
040700      ******************************************************************
040800       430-COUNT-FIELDS-RTN.
040900           ADD 1 TO WS-PF-TOTAL (WS-CUR-ROW).
041000
041100           IF ART-TITLE OF BIBFINAL-REC NOT = WS-SENT-200
041200               ADD 1 TO WS-TOTAL-WITH-TITLE
041300               ADD 1 TO WS-PF-WITH-TITLE (WS-CUR-ROW).
041400           IF ART-AUTHORS OF BIBFINAL-REC NOT = WS-SENT-200
041500               ADD 1 TO WS-TOTAL-WITH-AUTHORS
041600               ADD 1 TO WS-PF-WITH-AUTHORS (WS-CUR-ROW).
041700           IF ART-YEAR OF BIBFINAL-REC NOT = WS-SENT-004
041800               ADD 1 TO WS-TOTAL-WITH-YEAR
041900               ADD 1 TO WS-PF-WITH-YEAR (WS-CUR-ROW).
042000           IF ART-DOI OF BIBFINAL-REC NOT = WS-SENT-080
042100               ADD 1 TO WS-TOTAL-WITH-DOI
042200               ADD 1 TO WS-PF-WITH-DOI (WS-CUR-ROW).
042300           IF ART-ABSTRACT OF BIBFINAL-REC NOT = WS-SENT-500
042400               ADD 1 TO WS-TOTAL-WITH-ABSTRACT
042500               ADD 1 TO WS-PF-WITH-ABSTRACT (WS-CUR-ROW).
042600
042700           IF ART-TITLE OF BIBFINAL-REC NOT = WS-SENT-200
042800              AND ART-AUTHORS OF BIBFINAL-REC NOT = WS-SENT-200
042900              AND ART-YEAR OF BIBFINAL-REC NOT = WS-SENT-004
043000              AND ART-DOI OF BIBFINAL-REC NOT = WS-SENT-080
043100              AND ART-ABSTRACT OF BIBFINAL-REC NOT = WS-SENT-500
043200               ADD 1 TO WS-TOTAL-COMPLETE
043300               ADD 1 TO WS-PF-COMPLETE (WS-CUR-ROW).
043400       430-EXIT.
043500           EXIT.
043600
043700      ******************************************************************
043800      * 400-SUMMARY-RTN - THE EIGHT-METRIC SUMMARY REPORT.
043900      ******************************************************************
044000       400-SUMMARY-RTN.
044100           MOVE WS-RUN-DATE-NUM TO WS-SUMM-HDR-DATE-O.
044200           WRITE SUMM-REC FROM WS-SUMM-HDR-REC
044300               AFTER ADVANCING NEXT-PAGE.
044400           WRITE SUMM-REC FROM WS-BLANK-SUMM-LINE.
044500
044600           MOVE "TOTAL ARTICLES" TO WS-SUMM-LABEL-O.
044700           MOVE WS-TOTAL-ARTICLES TO WS-SUMM-VALUE-O.
044800           MOVE SPACES TO WS-SUMM-PCT-O.
044900           WRITE SUMM-REC FROM WS-SUMM-LINE.
045000
045100           MOVE "ARTICLES WITH TITLE" TO WS-SUMM-LABEL-O.
045200           MOVE WS-TOTAL-WITH-TITLE TO WS-SUMM-VALUE-O.
045300           WRITE SUMM-REC FROM WS-SUMM-LINE.
045400
045500           MOVE "ARTICLES WITH AUTHORS" TO WS-SUMM-LABEL-O.
045600           MOVE WS-TOTAL-WITH-AUTHORS TO WS-SUMM-VALUE-O.
045700           WRITE SUMM-REC FROM WS-SUMM-LINE.
045800
045900           MOVE "ARTICLES WITH YEAR" TO WS-SUMM-LABEL-O.
046000           MOVE WS-TOTAL-WITH-YEAR TO WS-SUMM-VALUE-O.
046100           WRITE SUMM-REC FROM WS-SUMM-LINE.
046200
046300           MOVE "ARTICLES WITH DOI" TO WS-SUMM-LABEL-O.
046400           MOVE WS-TOTAL-WITH-DOI TO WS-SUMM-VALUE-O.
046500           WRITE SUMM-REC FROM WS-SUMM-LINE.
046600
046700           MOVE "ARTICLES WITH ABSTRACT" TO WS-SUMM-LABEL-O.
046800           MOVE WS-TOTAL-WITH-ABSTRACT TO WS-SUMM-VALUE-O.
046900           WRITE SUMM-REC FROM WS-SUMM-LINE.
047000
047100           MOVE WS-TOTAL-WITH-TITLE    TO WS-PCT-PRESENT-SUM.
047200           ADD  WS-TOTAL-WITH-AUTHORS, WS-TOTAL-WITH-YEAR,
047300                WS-TOTAL-WITH-DOI, WS-TOTAL-WITH-ABSTRACT
047400                                        TO WS-PCT-PRESENT-SUM.
047500           COMPUTE WS-PCT-DENOM = 5 * WS-TOTAL-ARTICLES.
047600           PERFORM 440-ROUND-PCT-RTN THRU 440-EXIT.
047700           MOVE "AVERAGE COMPLETENESS PERCENT" TO WS-SUMM-LABEL-O.
047800           MOVE SPACES TO WS-SUMM-VALUE-O.
047900           MOVE WS-PCT-RESULT TO WS-SUMM-PCT-O.
048000           WRITE SUMM-REC FROM WS-SUMM-LINE.
048100
048200           MOVE "FULLY COMPLETE ARTICLES" TO WS-SUMM-LABEL-O.
048300           MOVE WS-TOTAL-COMPLETE TO WS-SUMM-VALUE-O.
048400           MOVE SPACES TO WS-SUMM-PCT-O.
048500           WRITE SUMM-REC FROM WS-SUMM-LINE.
048600
048700           WRITE SUMM-REC FROM WS-BLANK-SUMM-LINE.
048800           MOVE WS-HL-ORIGINAL-COUNT TO WS-SUMM-TRLR-ORIG-O.
048900           MOVE WS-HL-FINAL-COUNT    TO WS-SUMM-TRLR-FINAL-O.
049000           MOVE WS-HL-DUPS-REMOVED   TO WS-SUMM-TRLR-DUPS-O.
049100           WRITE SUMM-REC FROM WS-SUMM-TRLR-REC.
049200       400-EXIT.
049300           EXIT.
049400
049500      ******************************************************************
049600      * 440-ROUND-PCT-RTN - (PRESENT-SUM / DENOM) * 100, ROUNDED
049700      * HALF-UP TO ONE DECIMAL.  AN EMPTY DATASET (DENOM = 0) YIELDS
049800      * 0.0 RATHER THAN A DIVIDE-BY-ZERO ABEND.
049900      ******************************************************************
050000       440-ROUND-PCT-RTN.
050100           IF WS-PCT-DENOM = 0
050200               MOVE 0 TO WS-PCT-RESULT
050300           ELSE
050400               COMPUTE WS-PCT-RESULT ROUNDED =
050500                   (WS-PCT-PRESENT-SUM / WS-PCT-DENOM) * 100.
050600       440-EXIT.
050700           EXIT.
050800
050900      ******************************************************************
051000      * 500-PERFILE-RTN - THE PER-FILE ANALYSIS REPORT, ONE DETAIL
051100      * LINE PER SOURCE FILE IN FIRST-APPEARANCE ORDER, PLUS A
051200      * GRAND-TOTAL LINE ACROSS ALL FILES.
051300      ******************************************************************
051400       500-PERFILE-RTN.
051500           MOVE WS-RUN-DATE-NUM TO WS-PFAN-HDR-DATE-O.
051600           WRITE PFAN-REC FROM WS-PFAN-HDR-REC
051700               AFTER ADVANCING NEXT-PAGE.
051800           WRITE PFAN-REC FROM WS-PFAN-COLM-HDR-REC
051900               AFTER ADVANCING 2.
052000
052100           IF WS-PERFILE-COUNT > 0
052200               PERFORM 510-WRITE-PFAN-LINE THRU 510-EXIT
052300                   VARYING PF-IDX FROM 1 BY 1
052400                   UNTIL PF-IDX > WS-PERFILE-COUNT.
052500
052600           PERFORM 520-WRITE-GRANDTOTAL THRU 520-EXIT.
052700       500-EXIT.
052800           EXIT.
052900
053000      ******************************************************************
053100      * 510-WRITE-PFAN-LINE - ONE DETAIL LINE FOR TABLE ROW PF-IDX.
053200      ******************************************************************
053300       510-WRITE-PFAN-LINE.
053400           MOVE WS-PF-SOURCE-FILE  (PF-IDX) TO WS-PFAN-FILE-O.
053500           MOVE WS-PF-TOTAL        (PF-IDX) TO WS-PFAN-TOTAL-O.
053600           MOVE WS-PF-WITH-TITLE   (PF-IDX) TO WS-PFAN-TITLE-O.
053700           MOVE WS-PF-WITH-AUTHORS (PF-IDX) TO WS-PFAN-AUTHORS-O.
053800           MOVE WS-PF-WITH-YEAR    (PF-IDX) TO WS-PFAN-YEAR-O.
053900           MOVE WS-PF-WITH-DOI     (PF-IDX) TO WS-PFAN-DOI-O.
054000           MOVE WS-PF-WITH-ABSTRACT(PF-IDX) TO WS-PFAN-ABSTRACT-O.
054100           MOVE WS-PF-COMPLETE     (PF-IDX) TO WS-PFAN-COMPLETE-O.
054200
054300           MOVE WS-PF-WITH-TITLE (PF-IDX)    TO WS-PCT-PRESENT-SUM.
054400           ADD  WS-PF-WITH-AUTHORS (PF-IDX), WS-PF-WITH-YEAR (PF-IDX),
054500                WS-PF-WITH-DOI (PF-IDX), WS-PF-WITH-ABSTRACT (PF-IDX)
054600                                        TO WS-PCT-PRESENT-SUM.
054700           COMPUTE WS-PCT-DENOM = 5 * WS-PF-TOTAL (PF-IDX).
054800           PERFORM 440-ROUND-PCT-RTN THRU 440-EXIT.
054900           MOVE WS-PCT-RESULT TO WS-PFAN-PCT-O.
055000
055100           WRITE PFAN-REC FROM WS-PFAN-LINE.
055200       510-EXIT.
055300           EXIT.
055400
055500      ******************************************************************
055600      * 520-WRITE-GRANDTOTAL - TOTALS ACROSS ALL SOURCE FILES.  THE
055700      * GRAND-TOTAL ARTICLE COUNT IS THE FINAL (POST-DEDUP) DATASET
055800      * SIZE, SAME AS WS-TOTAL-ARTICLES FROM THE FIRST PASS.
055900      ******************************************************************
056000       520-WRITE-GRANDTOTAL.
056100           MOVE WS-TOTAL-ARTICLES      TO WS-GT-TOTAL-O.
056200           MOVE WS-TOTAL-WITH-TITLE    TO WS-GT-TITLE-O.
056300           MOVE WS-TOTAL-WITH-AUTHORS  TO WS-GT-AUTHORS-O.
056400           MOVE WS-TOTAL-WITH-YEAR     TO WS-GT-YEAR-O.
056500           MOVE WS-TOTAL-WITH-DOI      TO WS-GT-DOI-O.
056600           MOVE WS-TOTAL-WITH-ABSTRACT TO WS-GT-ABSTRACT-O.
056700           MOVE WS-TOTAL-COMPLETE      TO WS-GT-COMPLETE-O.
056800
056900           MOVE WS-TOTAL-WITH-TITLE TO WS-PCT-PRESENT-SUM.
057000           ADD  WS-TOTAL-WITH-AUTHORS, WS-TOTAL-WITH-YEAR,
057100                WS-TOTAL-WITH-DOI, WS-TOTAL-WITH-ABSTRACT
057200                                        TO WS-PCT-PRESENT-SUM.
057300           COMPUTE WS-PCT-DENOM = 5 * WS-TOTAL-ARTICLES.
057400           PERFORM 440-ROUND-PCT-RTN THRU 440-EXIT.
057500           MOVE WS-PCT-RESULT TO WS-GT-PCT-O.
057600
057700           WRITE PFAN-REC FROM WS-PFAN-GRANDTOT-LINE
057800               AFTER ADVANCING 2.
057900       520-EXIT.
058000           EXIT.
058100
058200      ******************************************************************
058300      * 900-CLEANUP - CLOSE FILES, DISPLAY THE END-OF-JOB BANNER.
058400      ******************************************************************
058500       900-CLEANUP.
058600           MOVE "900-CLEANUP" TO PARA-NAME.
058700           CLOSE BIBFINAL-FILE, BIBCNTS-FILE, BIBSUMM-FILE,
058800                 BIBPFAN-FILE, SYSOUT.
058900
059000           DISPLAY "** ORIGINAL ARTICLE COUNT ** " WS-HL-ORIGINAL-COUNT.
059100           DISPLAY "** FINAL ARTICLE COUNT    ** " WS-HL-FINAL-COUNT.
059200           DISPLAY "** DUPLICATES REMOVED     ** " WS-HL-DUPS-REMOVED.
059300           DISPLAY "******** NORMAL END OF JOB BIBRPT ********".
059400       900-EXIT.
059500           EXIT.
059600
059700       1000-ABEND-RTN.
059800           MOVE PARA-NAME TO ABEND-PARA-NAME.
059900           WRITE SYSOUT-REC FROM ABEND-REC.
060000           CLOSE BIBFINAL-FILE, BIBCNTS-FILE, BIBSUMM-FILE,
060100                 BIBPFAN-FILE, SYSOUT.
060200           DISPLAY "*** ABNORMAL END OF JOB-BIBRPT ***" UPON CONSOLE.
060300           DIVIDE ZERO-VAL INTO ONE-VAL.
