000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  BIBUTIL.
000400       AUTHOR. J SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/89.
000700       DATE-COMPILED. 03/14/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *    THIS IS A CALLED SUBROUTINE - IT CARRIES NO FILES OF ITS OWN.
001300      *    IT HOLDS THE FIELD-LEVEL SCRUBBING RULES SHARED BY THE
001400      *    BIBLIOGRAPHIC UNIFICATION SUITE (BIBPARS, BIBDEDUP) SO THAT
001500      *    YEAR EXTRACTION, DOI NORMALIZATION/VALIDATION, TEXT CLEAN-UP,
001600      *    TITLE NORMALIZATION AND TITLE-SIMILARITY SCORING ARE CODED
001700      *    EXACTLY ONCE.
001800      *
001900      *    CALLING CONVENTION - CALL 'BIBUTIL' USING BIBU-PARMS,
002000      *    BIBU-RETURN-CD.  SET BIBU-FUNCTION-CODE BEFORE THE CALL TO
002100      *    SELECT THE OPERATION (SEE 88-LEVELS BELOW); LOAD THE INPUT
002200      *    FIELD(S) BIBU-IN-TEXT-1 / -2; THE RESULT COMES BACK IN
002300      *    BIBU-OUT-TEXT OR BIBU-RESULT-FLAG DEPENDING ON THE FUNCTION.
002400      ******************************************************************
002500      *CHANGE LOG.
002600      *    03/14/89  JS   ORIGINAL PROGRAM - YEAR/DOI/TEXT SCRUBBING
002700      *                   PULLED OUT OF THE PARSER SO BOTH LOAD STEPS
002800      *                   SHARE ONE COPY OF THE RULES.
002900      *    09/02/90  JS   ADDED DOI VALIDATION (FUNCTION CODE DV) -
003000      *                   DE-DUP STEP NEEDS A WELL-FORMED-DOI TEST
003100      *                   BEFORE IT WILL SEED A DUPLICATE GROUP.
003200      *    11/19/91  TGD  ADDED TITLE NORMALIZATION AND JACCARD WORD
003300      *                   SIMILARITY (FUNCTION CODES NT, JS) FOR THE
003400      *                   NEAR-DUPLICATE-TITLE MATCHING IN BIBDEDUP.
003500      *    04/07/95  RMK  DOI COMPARE FORM (DC) NOW LOWER-CASES THE
003600      *                   NORMALIZED STRING - MIXED-CASE DOIS FROM
003700      *                   EMBASE WERE SLIPPING PAST THE DUPLICATE SCAN.
003800      *    08/22/98  MNO  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
003900      *                   MODULE.  EXTEND-YEAR WINDOW ALREADY ACCEPTS
004000      *                   BOTH 19XX AND 20XX.  NO CODE CHANGE REQUIRED.
004100      *    02/03/99  MNO  Y2K SIGN-OFF LOGGED UNDER CHANGE REQUEST
004200      *                   Y2K-0098.  RE-COMPILED, RE-BASELINED.
004300      *    06/14/01  SRP  CR-4471 - TRAILING "." "," ";" STRIP ON
004400      *                   NORMALIZE-DOI NOW LOOPS UNTIL NONE REMAIN -
004500      *                   SOME LILACS EXPORTS CARRY DOUBLE PUNCTUATION.
004600      *    01/09/03  DLA  JACCARD WORD TABLE WIDENED 40 TO 60 ENTRIES -
004700      *                   LONG SYSTEMATIC-REVIEW TITLES WERE TRUNCATING
004800      *                   THE WORD SET AND UNDER-COUNTING THE UNION.
004900      *    05/30/03  DLA  FINAL TUNE-UP BEFORE THIS SUITE WENT TO
005000      *                   PRODUCTION STATUS.  NO FURTHER CHANGES LOGGED.
005100      *    06/02/03  DLA  230-RIGHT-TRIM-PUNCT NOW CALLS STRLTH FOR THE
005200      *                   TRIMMED LENGTH INSTEAD OF ITS OWN BACKWARD
005300      *                   SCAN - SAME UTILITY THE OLD DAILY-EDIT STEP
005400      *                   CALLED ON THE PATIENT COMMENT FIELD.  DROPPED
005500      *                   THE LOCAL 232-FIND-LAST-NONSPACE PARAGRAPH.
005600      ******************************************************************
005700
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SOURCE-COMPUTER. IBM-390.
006100       OBJECT-COMPUTER. IBM-390.
006200       INPUT-OUTPUT SECTION.
006300
006400       DATA DIVISION.
006500       FILE SECTION.
006600
006700       WORKING-STORAGE SECTION.
006800       01  MISC-FIELDS.
006900           05  WS-ALPHA-LOWER          PIC X(26) VALUE
007000               "abcdefghijklmnopqrstuvwxyz".
007100           05  WS-ALPHA-UPPER          PIC X(26) VALUE
007200               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007300           05  WS-DIGITS               PIC X(10) VALUE "0123456789".
007400
007500      *--- YEAR-EXTRACTION SCAN AREA
007600       01  WS-SCAN-TEXT                PIC X(500).
007700      *--- CHARACTER-TABLE OVERLAY OF WS-SCAN-TEXT, USED BOTH FOR THE
007800      *--- YEAR SCAN AND FOR SPLITTING A NORMALIZED TITLE INTO WORDS
007900       01  WS-SCAN-CHAR-TABLE REDEFINES WS-SCAN-TEXT.
008000           05  WS-SCAN-CHAR            PIC X(1) OCCURS 500 TIMES.
008100       01  WS-SCAN-FIELDS.
008200           05  WS-SCAN-POS             PIC 9(3) COMP.
008300           05  WS-SCAN-END-POS         PIC 9(3) COMP.
008400           05  WS-YEAR-FOUND-SW        PIC X(1) VALUE "N".
008500               88  WS-YEAR-FOUND           VALUE "Y".
008600               88  WS-YEAR-NOT-FOUND       VALUE "N".
008700
008800      *--- DOI NORMALIZATION WORK AREA
008900       01  WS-DOI-TEXT                 PIC X(250).
009000       01  WS-DOI-SHIFT-TEMP           PIC X(250).
009100      *--- BROKEN-OUT OVERLAY USED TO TEST THE "DOI:" PREFIX AND THE
009200      *--- "10.<DIGITS>/<REST>" WELL-FORMED SHAPE
009300       01  WS-DOI-PREFIX-VIEW REDEFINES WS-DOI-TEXT.
009400           05  WS-DOI-FIRST4            PIC X(4).
009500           05  WS-DOI-REST-246          PIC X(246).
009600       01  WS-DOI-FIELDS.
009700           05  WS-DOI-LEN               PIC 9(3) COMP.
009800           05  WS-DOI-TRIM-SW           PIC X(1) VALUE "N".
009900               88  WS-DOI-TRIM-DONE         VALUE "Y".
010000
010100      *--- PARMS FOR THE CALL TO STRLTH - SAME TRIMMED-LENGTH UTILITY
010200      *--- THE OLD DAILY-EDIT STEP USED ON THE PATIENT COMMENT FIELD
010300       01  WS-STRLTH-TEXT               PIC X(255).
010400       01  WS-STRLTH-LEN                PIC S9(4) COMP.
010500
010600      *--- TITLE-NORMALIZATION / JACCARD WORD-SET WORK AREA
010700       01  WS-TITLE-WORK-2              PIC X(250).
010800       01  WS-TITLE-CHAR-TABLE-2 REDEFINES WS-TITLE-WORK-2.
010900           05  WS-TITLE-CHAR-2          PIC X(1) OCCURS 250 TIMES.
011000
011100       01  WS-WORD-TABLE-1.
011200           05  WS-WORD-COUNT-1          PIC 9(3) COMP VALUE 0.
011300           05  WS-WORD-ENTRY-1 OCCURS 60 TIMES INDEXED BY WI1.
011400               10  WS-WORD-1            PIC X(30).
011500
011600       01  WS-WORD-TABLE-2.
011700           05  WS-WORD-COUNT-2          PIC 9(3) COMP VALUE 0.
011800           05  WS-WORD-ENTRY-2 OCCURS 60 TIMES INDEXED BY WI2.
011900               10  WS-WORD-2            PIC X(30).
012000
012100       01  WS-WORD-BUILD-FIELDS.
012200           05  WS-WORD-START            PIC 9(3) COMP.
012300           05  WS-WORD-LEN              PIC 9(3) COMP.
012400           05  WS-CUR-WORD              PIC X(30).
012500           05  WS-DUP-WORD-SW           PIC X(1).
012600               88  WS-WORD-IS-DUP           VALUE "Y".
012700
012800       01  WS-JACCARD-FIELDS.
012900           05  WS-INTERSECT-COUNT       PIC 9(5) COMP VALUE 0.
013000           05  WS-UNION-COUNT           PIC 9(5) COMP VALUE 0.
013100           05  WS-MATCH-SW              PIC X(1).
013200               88  WS-WORD-MATCHED          VALUE "Y".
013300
013400       01  WS-CLEAN-FIELDS.
013500           05  WS-CLEAN-POS             PIC 9(3) COMP.
013600           05  WS-CLEAN-OUT-POS         PIC 9(3) COMP.
013700           05  WS-LAST-WAS-SPACE-SW     PIC X(1).
013800               88  WS-LAST-WAS-SPACE        VALUE "Y".
013900
014000       LINKAGE SECTION.
014100       01  BIBU-PARMS.
014200           05  BIBU-FUNCTION-CODE       PIC X(2).
014300               88  BIBU-FN-EXTRACT-YEAR     VALUE "EY".
014400               88  BIBU-FN-NORM-DOI-STORE   VALUE "DS".
014500               88  BIBU-FN-NORM-DOI-COMPR   VALUE "DC".
014600               88  BIBU-FN-VALIDATE-DOI     VALUE "DV".
014700               88  BIBU-FN-CLEAN-TEXT       VALUE "CT".
014800               88  BIBU-FN-NORM-TITLE       VALUE "NT".
014900               88  BIBU-FN-JACCARD          VALUE "JS".
015000           05  BIBU-IN-TEXT-1           PIC X(500).
015100           05  BIBU-IN-TEXT-2           PIC X(500).
015200           05  BIBU-OUT-TEXT            PIC X(500).
015300           05  BIBU-RESULT-FLAG         PIC X(1).
015400               88  BIBU-RESULT-YES          VALUE "Y".
015500               88  BIBU-RESULT-NO           VALUE "N".
015600
015700       01  BIBU-RETURN-CD               PIC S9(4) COMP.
015800
015900       PROCEDURE DIVISION USING BIBU-PARMS, BIBU-RETURN-CD.
016000           MOVE ZERO TO BIBU-RETURN-CD.
016100           MOVE SPACES TO BIBU-OUT-TEXT.
016200           MOVE "N" TO BIBU-RESULT-FLAG.
016300
016400           IF BIBU-FN-EXTRACT-YEAR
016500               PERFORM 100-EXTRACT-YEAR THRU 100-EXIT
016600           ELSE IF BIBU-FN-NORM-DOI-STORE
016700               MOVE "N" TO WS-DOI-TRIM-SW
016800               PERFORM 200-NORMALIZE-DOI THRU 200-EXIT
016900           ELSE IF BIBU-FN-NORM-DOI-COMPR
017000               MOVE "N" TO WS-DOI-TRIM-SW
017100               PERFORM 200-NORMALIZE-DOI THRU 200-EXIT
017200               PERFORM 240-LOWER-CASE-OUT THRU 240-EXIT
017300           ELSE IF BIBU-FN-VALIDATE-DOI
017400               PERFORM 250-VALIDATE-DOI THRU 250-EXIT
017500           ELSE IF BIBU-FN-CLEAN-TEXT
017600               PERFORM 300-CLEAN-TEXT THRU 300-EXIT
017700           ELSE IF BIBU-FN-NORM-TITLE
017800               PERFORM 400-NORMALIZE-TITLE THRU 400-EXIT
017900           ELSE IF BIBU-FN-JACCARD
018000               PERFORM 500-JACCARD-SIMILARITY THRU 500-EXIT
018100           ELSE
018200               MOVE +16 TO BIBU-RETURN-CD.
018300
018400           GOBACK.
018500
018600      ******************************************************************
018700      * 100-EXTRACT-YEAR - SCAN BIBU-IN-TEXT-1 FOR THE FIRST 4-DIGIT
018800      * TOKEN WHOSE LEADING TWO DIGITS ARE "19" OR "20", STANDING ALONE
018900      * AS A WORD (NOT PART OF A LONGER DIGIT RUN).  RESULT IN
019000      * BIBU-OUT-TEXT (FIRST 4 BYTES); "N" IN BIBU-RESULT-FLAG WHEN
019100      * NOTHING IS FOUND.
019200      ******************************************************************
019300       100-EXTRACT-YEAR.
019400           MOVE SPACES TO WS-SCAN-TEXT.
019500           MOVE BIBU-IN-TEXT-1 TO WS-SCAN-TEXT.
019600           SET WS-YEAR-NOT-FOUND TO TRUE.
019700           MOVE 497 TO WS-SCAN-END-POS.
019800
019900           PERFORM 110-SCAN-ONE-POS THRU 110-EXIT
020000               VARYING WS-SCAN-POS FROM 1 BY 1
020100               UNTIL WS-SCAN-POS > WS-SCAN-END-POS
020200                  OR WS-YEAR-FOUND.
020300
020400           IF WS-YEAR-NOT-FOUND
020500               MOVE "N" TO BIBU-RESULT-FLAG.
020600       100-EXIT.
020700           EXIT.
020800
020900       110-SCAN-ONE-POS.
021000           IF WS-SCAN-CHAR(WS-SCAN-POS)     IS NUMERIC AND
021100              WS-SCAN-CHAR(WS-SCAN-POS + 1) IS NUMERIC AND
021200              WS-SCAN-CHAR(WS-SCAN-POS + 2) IS NUMERIC AND
021300              WS-SCAN-CHAR(WS-SCAN-POS + 3) IS NUMERIC
021400              AND ((WS-SCAN-CHAR(WS-SCAN-POS)     = "1" AND
021500                    WS-SCAN-CHAR(WS-SCAN-POS + 1) = "9")
021600                OR (WS-SCAN-CHAR(WS-SCAN-POS)     = "2" AND
021700                    WS-SCAN-CHAR(WS-SCAN-POS + 1) = "0"))
021800               IF (WS-SCAN-POS = 1 OR
021900                   WS-SCAN-CHAR(WS-SCAN-POS - 1) NOT NUMERIC)
022000                  AND
022100                  (WS-SCAN-CHAR(WS-SCAN-POS + 4) NOT NUMERIC)
022200                   MOVE WS-SCAN-TEXT(WS-SCAN-POS:4) TO BIBU-OUT-TEXT
022300                   SET WS-YEAR-FOUND TO TRUE.
022400       110-EXIT.
022500           EXIT.
022600
022700      ******************************************************************
022800      * 200-NORMALIZE-DOI - STRIP A LEADING DOI:/HTTPS-URL PREFIX,
022900      * TRIM SPACES, STRIP TRAILING "." "," ";" (REPEATEDLY - CR-4471).
023000      * EMPTY RESULT LEAVES BIBU-OUT-TEXT AT SPACES (CALLER APPLIES THE
023100      * SENTINEL).  THE LOWER-CASE STEP FOR THE COMPARE FORM IS DONE
023200      * SEPARATELY BY 240-LOWER-CASE-OUT.
023300      ******************************************************************
023400       200-NORMALIZE-DOI.
023500           MOVE SPACES TO WS-DOI-TEXT.
023600           MOVE BIBU-IN-TEXT-1 TO WS-DOI-TEXT.
023700
023800           IF WS-DOI-FIRST4 = "doi:" OR WS-DOI-FIRST4 = "DOI:"
023900              OR WS-DOI-FIRST4 = "Doi:" OR WS-DOI-FIRST4 = "dOI:"
024000               MOVE WS-DOI-REST-246 TO WS-DOI-TEXT
024100               MOVE SPACES TO WS-DOI-REST-246.
024200
024300           PERFORM 210-STRIP-URL-PREFIX THRU 210-EXIT.
024400
024500      *--- TRIM LEADING/TRAILING SPACES AROUND THE REMAINING TEXT
024600           PERFORM 220-LEFT-TRIM THRU 220-EXIT.
024700           PERFORM 230-RIGHT-TRIM-PUNCT THRU 230-EXIT.
024800
024900           MOVE WS-DOI-TEXT(1:80) TO BIBU-OUT-TEXT.
025000           IF BIBU-OUT-TEXT = SPACES
025100               MOVE "N" TO BIBU-RESULT-FLAG.
025200       200-EXIT.
025300           EXIT.
025400
025500       210-STRIP-URL-PREFIX.
025600           IF WS-DOI-TEXT(1:16) = "https://doi.org/"
025700               MOVE WS-DOI-TEXT(17:234) TO WS-DOI-REST-246
025800               MOVE WS-DOI-REST-246 TO WS-DOI-TEXT
025900           ELSE IF WS-DOI-TEXT(1:19) = "http://dx.doi.org/"
026000               MOVE WS-DOI-TEXT(20:231) TO WS-DOI-REST-246
026100               MOVE WS-DOI-REST-246 TO WS-DOI-TEXT.
026200       210-EXIT.
026300           EXIT.
026400
026500       220-LEFT-TRIM.
026600           PERFORM 221-LEFT-TRIM-ONE THRU 221-EXIT
026700               UNTIL WS-DOI-TEXT(1:1) NOT = SPACE
026800                  OR WS-DOI-TEXT = SPACES.
026900       220-EXIT.
027000           EXIT.
027100
027200       221-LEFT-TRIM-ONE.
027300           MOVE SPACES TO WS-DOI-SHIFT-TEMP.
027400           MOVE WS-DOI-TEXT(2:249) TO WS-DOI-SHIFT-TEMP(1:249).
027500           MOVE WS-DOI-SHIFT-TEMP TO WS-DOI-TEXT.
027600       221-EXIT.
027700           EXIT.
027800
027900       230-RIGHT-TRIM-PUNCT.
028000           MOVE "N" TO WS-DOI-TRIM-SW.
028100           PERFORM 231-ONE-TRIM-PASS THRU 231-EXIT
028200               UNTIL WS-DOI-TRIM-DONE.
028300       230-EXIT.
028400           EXIT.
028500
028600       231-ONE-TRIM-PASS.
028700      *--- FIND CURRENT LENGTH (LAST NON-SPACE BYTE) VIA STRLTH, THEN
028800      *--- DROP A TRAILING "." "," OR ";" IF PRESENT; REPEAT UNTIL A
028900      *--- PASS REMOVES NOTHING.
029000           MOVE SPACES TO WS-STRLTH-TEXT.
029100           MOVE WS-DOI-TEXT TO WS-STRLTH-TEXT(1:250).
029200           CALL "STRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
029300           MOVE WS-STRLTH-LEN TO WS-DOI-LEN.
029400
029500           IF WS-DOI-LEN = 0
029600               SET WS-DOI-TRIM-DONE TO TRUE
029700           ELSE IF WS-DOI-TEXT(WS-DOI-LEN:1) = "." OR
029800                    WS-DOI-TEXT(WS-DOI-LEN:1) = "," OR
029900                    WS-DOI-TEXT(WS-DOI-LEN:1) = ";"
030000               MOVE SPACE TO WS-DOI-TEXT(WS-DOI-LEN:1)
030100           ELSE
030200               SET WS-DOI-TRIM-DONE TO TRUE.
030300       231-EXIT.
030400           EXIT.
030500
030600      ******************************************************************
030700      * 240-LOWER-CASE-OUT - LOWER-CASES BIBU-OUT-TEXT IN PLACE, FOR
030800      * THE DOI-COMPARE FORM OF NORMALIZATION.
030900      ******************************************************************
031000       240-LOWER-CASE-OUT.
031100           INSPECT BIBU-OUT-TEXT
031200               CONVERTING WS-ALPHA-UPPER TO WS-ALPHA-LOWER.
031300       240-EXIT.
031400           EXIT.
031500
031600      ******************************************************************
031700      * 250-VALIDATE-DOI - BIBU-IN-TEXT-1 IS WELL-FORMED IF IT MATCHES
031800      * 10.<DIGITS>/<REST> - STARTS "10.", THEN ONE OR MORE DIGITS,
031900      * THEN "/", THEN AT LEAST ONE MORE CHARACTER.
032000      ******************************************************************
032100       250-VALIDATE-DOI.
032200           MOVE SPACES TO WS-DOI-TEXT.
032300           MOVE BIBU-IN-TEXT-1 TO WS-DOI-TEXT.
032400           MOVE "N" TO BIBU-RESULT-FLAG.
032500
032600           IF WS-DOI-TEXT(1:3) = "10."
032700               MOVE 4 TO WS-DOI-LEN
032800               PERFORM 251-SCAN-DIGITS THRU 251-EXIT
032900                   VARYING WS-DOI-LEN FROM 4 BY 1
033000                   UNTIL WS-DOI-LEN > 250
033100                      OR WS-DOI-TEXT(WS-DOI-LEN:1) NOT NUMERIC
033200               IF WS-DOI-LEN > 4 AND WS-DOI-LEN < 250
033300                  AND WS-DOI-TEXT(WS-DOI-LEN:1) = "/"
033400                  AND WS-DOI-TEXT(WS-DOI-LEN + 1:1) NOT = SPACE
033500                   MOVE "Y" TO BIBU-RESULT-FLAG.
033600       250-EXIT.
033700           EXIT.
033800
033900       251-SCAN-DIGITS.
034000      *--- PURE FORWARD SCAN - THE VARYING CLAUSE DOES THE WORK.
034100           CONTINUE.
034200       251-EXIT.
034300           EXIT.
034400
034500      ******************************************************************
034600      * 300-CLEAN-TEXT - COLLAPSE ANY RUN OF WHITESPACE (INCLUDING
034700      * LINE-BREAK BYTES ALREADY TURNED TO SPACE BY THE CALLER) TO A
034800      * SINGLE SPACE, DROP NON-PRINTABLE BYTES, TRIM THE RESULT.
034900      ******************************************************************
035000       300-CLEAN-TEXT.
035100           MOVE SPACES TO WS-SCAN-TEXT.
035200           MOVE BIBU-IN-TEXT-1 TO WS-SCAN-TEXT.
035300           MOVE 0 TO WS-CLEAN-OUT-POS.
035400           MOVE "Y" TO WS-LAST-WAS-SPACE-SW.
035500
035600           PERFORM 310-CLEAN-ONE-CHAR THRU 310-EXIT
035700               VARYING WS-CLEAN-POS FROM 1 BY 1
035800               UNTIL WS-CLEAN-POS > 500.
035900
036000      *--- TRIM A TRAILING SPACE LEFT BY A WHITESPACE RUN AT THE END
036100           IF WS-CLEAN-OUT-POS > 0
036200              AND BIBU-OUT-TEXT(WS-CLEAN-OUT-POS:1) = SPACE
036300               SUBTRACT 1 FROM WS-CLEAN-OUT-POS.
036400       300-EXIT.
036500           EXIT.
036600
036700       310-CLEAN-ONE-CHAR.
036800           IF WS-SCAN-CHAR(WS-CLEAN-POS) < SPACE
036900               MOVE SPACE TO WS-SCAN-CHAR(WS-CLEAN-POS).
037000
037100           IF WS-SCAN-CHAR(WS-CLEAN-POS) = SPACE
037200               IF NOT WS-LAST-WAS-SPACE
037300                  AND WS-CLEAN-OUT-POS < 500
037400                   ADD 1 TO WS-CLEAN-OUT-POS
037500                   MOVE SPACE TO BIBU-OUT-TEXT(WS-CLEAN-OUT-POS:1)
037600                   SET WS-LAST-WAS-SPACE TO TRUE
037700           ELSE
037800               IF WS-CLEAN-OUT-POS < 500
037900                   ADD 1 TO WS-CLEAN-OUT-POS
038000                   MOVE WS-SCAN-CHAR(WS-CLEAN-POS)
038100                       TO BIBU-OUT-TEXT(WS-CLEAN-OUT-POS:1)
038200                   MOVE "N" TO WS-LAST-WAS-SPACE-SW.
038300
038400      *--- LEADING SPACE IS SWALLOWED BECAUSE WS-LAST-WAS-SPACE-SW
038500      *--- STARTS "Y" - THE FIRST REAL CHARACTER ALWAYS FALLS INTO THE
038600      *--- ELSE LEG ABOVE, SO THE OUTPUT NEVER STARTS WITH A BLANK.
038700       310-EXIT.
038800           EXIT.
038900
039000      ******************************************************************
039100      * 400-NORMALIZE-TITLE - LOWER-CASE, DROP ANY BYTE THAT IS NOT A
039200      * LETTER, DIGIT OR SPACE, COLLAPSE WHITESPACE RUNS, TRIM.
039300      ******************************************************************
039400       400-NORMALIZE-TITLE.
039500           MOVE SPACES TO WS-SCAN-TEXT.
039600           MOVE BIBU-IN-TEXT-1 TO WS-SCAN-TEXT.
039700           INSPECT WS-SCAN-TEXT CONVERTING WS-ALPHA-UPPER
039800                                         TO WS-ALPHA-LOWER.
039900
040000           PERFORM 410-BLANK-PUNCT-CHAR THRU 410-EXIT
040100               VARYING WS-SCAN-POS FROM 1 BY 1
040200               UNTIL WS-SCAN-POS > 500.
040300
040400           MOVE WS-SCAN-TEXT TO BIBU-IN-TEXT-1.
040500           PERFORM 300-CLEAN-TEXT THRU 300-EXIT.
040600       400-EXIT.
040700           EXIT.
040800
040900       410-BLANK-PUNCT-CHAR.
041000           IF WS-SCAN-CHAR(WS-SCAN-POS) NOT = SPACE
041100              AND (WS-SCAN-CHAR(WS-SCAN-POS) < "0"
041200                   OR (WS-SCAN-CHAR(WS-SCAN-POS) > "9"
041300                       AND WS-SCAN-CHAR(WS-SCAN-POS) < "a")
041400                   OR WS-SCAN-CHAR(WS-SCAN-POS) > "z")
041500               MOVE SPACE TO WS-SCAN-CHAR(WS-SCAN-POS).
041600       410-EXIT.
041700           EXIT.
041800
041900      ******************************************************************
042000      * 500-JACCARD-SIMILARITY - SPLIT BIBU-IN-TEXT-1 AND BIBU-IN-
042100      * TEXT-2 (ALREADY TITLE-NORMALIZED BY THE CALLER) INTO UNIQUE
042200      * WORD SETS, THEN SET BIBU-RESULT-FLAG TO "Y" WHEN
042300      * 100 * INTERSECTION >= 90 * UNION - AN EXACT INTEGER TEST OF
042400      * THE 0.90 JACCARD THRESHOLD.  EITHER SET EMPTY GIVES "N".
042500      ******************************************************************
042600       500-JACCARD-SIMILARITY.
042700           MOVE 0 TO WS-WORD-COUNT-1, WS-WORD-COUNT-2.
042800           MOVE BIBU-IN-TEXT-1(1:250) TO WS-SCAN-TEXT(1:250).
042900           MOVE SPACES TO WS-SCAN-TEXT(251:250).
043000           PERFORM 510-SPLIT-INTO-WORDS THRU 510-EXIT.
043100
043200           MOVE BIBU-IN-TEXT-2(1:250) TO WS-TITLE-WORK-2.
043300           PERFORM 520-SPLIT-TEXT2-INTO-WORDS THRU 520-EXIT.
043400
043500           MOVE 0 TO WS-INTERSECT-COUNT.
043600           IF WS-WORD-COUNT-1 > 0 AND WS-WORD-COUNT-2 > 0
043700               PERFORM 530-COUNT-INTERSECTION THRU 530-EXIT
043800                   VARYING WI1 FROM 1 BY 1
043900                   UNTIL WI1 > WS-WORD-COUNT-1.
044000
044100           COMPUTE WS-UNION-COUNT =
044200               WS-WORD-COUNT-1 + WS-WORD-COUNT-2 - WS-INTERSECT-COUNT.
044300
044400           MOVE "N" TO BIBU-RESULT-FLAG.
044500           IF WS-UNION-COUNT > 0
044600               IF WS-INTERSECT-COUNT * 100 >= WS-UNION-COUNT * 90
044700                   MOVE "Y" TO BIBU-RESULT-FLAG.
044800       500-EXIT.
044900           EXIT.
045000
045100       510-SPLIT-INTO-WORDS.
045200           MOVE 1 TO WS-WORD-START.
045300           MOVE 0 TO WS-WORD-LEN.
045400           PERFORM 511-SPLIT-ONE-CHAR THRU 511-EXIT
045500               VARYING WS-SCAN-POS FROM 1 BY 1
045600               UNTIL WS-SCAN-POS > 251.
045700       510-EXIT.
045800           EXIT.
045900
046000       511-SPLIT-ONE-CHAR.
046100           IF WS-SCAN-POS <= 250 AND WS-SCAN-CHAR(WS-SCAN-POS) NOT =
046200               SPACE
046300               IF WS-WORD-LEN = 0
046400                   MOVE WS-SCAN-POS TO WS-WORD-START
046500               END-IF
046600               ADD 1 TO WS-WORD-LEN
046700           ELSE
046800               IF WS-WORD-LEN > 0
046900                   MOVE SPACES TO WS-CUR-WORD
047000                   MOVE WS-SCAN-TEXT(WS-WORD-START:WS-WORD-LEN)
047100                       TO WS-CUR-WORD
047200                   PERFORM 512-ADD-WORD-1 THRU 512-EXIT
047300                   MOVE 0 TO WS-WORD-LEN
047400               END-IF.
047500       511-EXIT.
047600           EXIT.
047700
047800       512-ADD-WORD-1.
047900           MOVE "N" TO WS-DUP-WORD-SW.
048000           IF WS-WORD-COUNT-1 > 0
048100               PERFORM 513-CHECK-DUP-1 THRU 513-EXIT
048200                   VARYING WI1 FROM 1 BY 1
048300                   UNTIL WI1 > WS-WORD-COUNT-1
048400                      OR WS-WORD-IS-DUP.
048500           IF NOT WS-WORD-IS-DUP AND WS-WORD-COUNT-1 < 60
048600               ADD 1 TO WS-WORD-COUNT-1
048700               MOVE WS-CUR-WORD TO WS-WORD-1(WS-WORD-COUNT-1).
048800       512-EXIT.
048900           EXIT.
049000
049100       513-CHECK-DUP-1.
049200           IF WS-WORD-1(WI1) = WS-CUR-WORD
049300               MOVE "Y" TO WS-DUP-WORD-SW.
049400       513-EXIT.
049500           EXIT.
049600
049700       520-SPLIT-TEXT2-INTO-WORDS.
049800           MOVE 1 TO WS-WORD-START.
049900           MOVE 0 TO WS-WORD-LEN.
050000           PERFORM 521-SPLIT-ONE-CHAR-2 THRU 521-EXIT
050100               VARYING WS-SCAN-POS FROM 1 BY 1
050200               UNTIL WS-SCAN-POS > 251.
050300       520-EXIT.
050400           EXIT.
050500
050600       521-SPLIT-ONE-CHAR-2.
050700           IF WS-SCAN-POS <= 250 AND WS-TITLE-CHAR-2(WS-SCAN-POS)
050800               NOT = SPACE
050900               IF WS-WORD-LEN = 0
051000                   MOVE WS-SCAN-POS TO WS-WORD-START
051100               END-IF
051200               ADD 1 TO WS-WORD-LEN
051300           ELSE
051400               IF WS-WORD-LEN > 0
051500                   MOVE SPACES TO WS-CUR-WORD
051600                   MOVE WS-TITLE-WORK-2(WS-WORD-START:WS-WORD-LEN)
051700                       TO WS-CUR-WORD
051800                   PERFORM 522-ADD-WORD-2 THRU 522-EXIT
051900                   MOVE 0 TO WS-WORD-LEN
052000               END-IF.
052100       521-EXIT.
052200           EXIT.
052300
052400       522-ADD-WORD-2.
052500           MOVE "N" TO WS-DUP-WORD-SW.
052600           IF WS-WORD-COUNT-2 > 0
052700               PERFORM 523-CHECK-DUP-2 THRU 523-EXIT
052800                   VARYING WI2 FROM 1 BY 1
052900                   UNTIL WI2 > WS-WORD-COUNT-2
053000                      OR WS-WORD-IS-DUP.
053100           IF NOT WS-WORD-IS-DUP AND WS-WORD-COUNT-2 < 60
053200               ADD 1 TO WS-WORD-COUNT-2
053300               MOVE WS-CUR-WORD TO WS-WORD-2(WS-WORD-COUNT-2).
053400       522-EXIT.
053500           EXIT.
053600
053700       523-CHECK-DUP-2.
053800           IF WS-WORD-2(WI2) = WS-CUR-WORD
053900               MOVE "Y" TO WS-DUP-WORD-SW.
054000       523-EXIT.
054100           EXIT.
054200
054300       530-COUNT-INTERSECTION.
054400           MOVE "N" TO WS-MATCH-SW.
054500           PERFORM 531-CHECK-MATCH THRU 531-EXIT
054600               VARYING WI2 FROM 1 BY 1
054700               UNTIL WI2 > WS-WORD-COUNT-2
054800                  OR WS-WORD-MATCHED.
054900           IF WS-WORD-MATCHED
055000               ADD 1 TO WS-INTERSECT-COUNT.
055100       530-EXIT.
055200           EXIT.
055300
055400       531-CHECK-MATCH.
055500           IF WS-WORD-1(WI1) = WS-WORD-2(WI2)
055600               MOVE "Y" TO WS-MATCH-SW.
055700       531-EXIT.
055800           EXIT.
